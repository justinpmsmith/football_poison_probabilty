000100******************************************************************
000200*  CBP07IN  -  MATCH-INPUT RECORD LAYOUT                        *
000300*  ONE RECORD PER MATCH TO BE PRICED.  RECORD IS FIXED LENGTH,  *
000400*  LINE SEQUENTIAL, 80 CHARACTERS.  FIELDS NOT USED BY THE      *
000500*  SELECTED INPUT-MODE / LEAGUE-MODE MAY BE LEFT ZERO.          *
000600*  COPY THIS MEMBER INTO THE 01-LEVEL OF THE MATCH-IN FD.       *
000700******************************************************************
000800*  I-MATCH-ID IDENTIFIES THE MATCH ON THE PRINTED REPORT AND ON  *
000900*  THE ERROR LINE IF THE RECORD IS REJECTED - IT IS NOT EDITED,  *
001000*  JUST CARRIED THROUGH, SO ANY EIGHT CHARACTERS THE CALLER      *
001100*  WANTS TO USE AS A KEY ARE ACCEPTABLE.                         *
001200     05  I-MATCH-ID             PIC X(08).
001300*  I-INPUT-MODE - A = AVERAGES SUPPLIED, T = TOTALS SUPPLIED.    *
001400*  THIS FLAG DECIDES WHETHER 2200-DERIVE-AVERAGES HAS ANY WORK   *
001500*  TO DO - MODE A SKIPS STRAIGHT TO THE STRENGTH CALCULATION,    *
001600*  MODE T HAS TO DIVIDE THE RAW GAMES/GOALS TOTALS FIRST.        *
001700     05  I-INPUT-MODE           PIC X(01).
001800         88  VAL-INPUT-MODE         VALUE 'A' 'T'.
001900*  I-LEAGUE-MODE - S = SIMPLE LEAGUE AVG, D = DETAILED H/A AVGS. *
002000*  THIS FLAG DECIDES WHICH DIVISOR 2300-COMPUTE-STRENGTHS USES - *
002100*  MODE S DIVIDES EVERY RATIO BY THE ONE I-LEAGUE-AVG FIELD,     *
002200*  MODE D DIVIDES BY THE MATCHING HALF OF THE HOME/AWAY PAIR.    *
002300     05  I-LEAGUE-MODE          PIC X(01).
002400         88  VAL-LEAGUE-MODE        VALUE 'S' 'D'.
002500*  MODE A FIELDS - AVERAGES SUPPLIED DIRECTLY BY THE CALLER.     *
002600*  ONE DIGIT BEFORE THE DECIMAL IS ENOUGH - A TEAM AVERAGING TEN *
002700*  GOALS A GAME WOULD BE A DATA ERROR, NOT A LAYOUT PROBLEM.     *
002800     05  I-HOME-GF-AVG          PIC 9(01)V9(04).
002900     05  I-HOME-GA-AVG          PIC 9(01)V9(04).
003000     05  I-AWAY-GF-AVG          PIC 9(01)V9(04).
003100     05  I-AWAY-GA-AVG          PIC 9(01)V9(04).
003200*  MODE T FIELDS - RAW GAME/GOAL TOTALS, AVERAGES ARE DERIVED BY *
003300*  2200-DERIVE-AVERAGES.  GAMES IS THREE DIGITS SO A MULTI-YEAR  *
003400*  SAMPLE (UP TO 999 GAMES) CAN BE FED IN; GOALS IS FOUR DIGITS  *
003500*  FOR THE SAME REASON.                                          *
003600     05  I-HOME-GAMES           PIC 9(03).
003700     05  I-HOME-GOALS-SCORED    PIC 9(04).
003800     05  I-HOME-GOALS-CONCEDED  PIC 9(04).
003900     05  I-AWAY-GAMES           PIC 9(03).
004000     05  I-AWAY-GOALS-SCORED    PIC 9(04).
004100     05  I-AWAY-GOALS-CONCEDED  PIC 9(04).
004200*  LEAGUE DIVISORS - MODE S USES I-LEAGUE-AVG ONLY.  THIS IS THE *
004300*  LEAGUE-WIDE AVERAGE GOALS PER TEAM PER GAME THAT EVERY SIDE'S *
004400*  OWN AVERAGE GETS MEASURED AGAINST.                            *
004500     05  I-LEAGUE-AVG           PIC 9(01)V9(04).
004600*  LEAGUE DIVISORS - MODE D USES THE HOME/AWAY PAIR BELOW.  HOME *
004700*  TEAMS AND AWAY TEAMS DO NOT SCORE AT THE SAME LEAGUE-WIDE     *
004800*  RATE (HOME ADVANTAGE), SO A DETAILED RUN CARRIES A SEPARATE   *
004900*  DIVISOR FOR EACH SIDE OF THE FIXTURE.                         *
005000     05  I-LEAGUE-HOME-FOR      PIC 9(01)V9(04).
005100     05  I-LEAGUE-AWAY-FOR      PIC 9(01)V9(04).
005200*  I-MARGIN-PCT - BOOKMAKER MARGIN PERCENT, 0 MEANS DEFAULT 3.00 *
005300*  PERCENT (SEE 2600-COMPUTE-MARKETS) - A NONZERO VALUE HERE     *
005400*  OVERRIDES THE HOUSE DEFAULT FOR THIS MATCH ONLY.              *
005500     05  I-MARGIN-PCT           PIC 9(02)V9(02).
005600*  PADS THE RECORD OUT TO THE FULL 80 CHARACTERS SO A FUTURE     *
005700*  FIELD CAN BE ADDED WITHOUT RESIZING THE WHOLE LAYOUT.         *
005800     05  FILLER                 PIC X(09).
