000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     COBLSC07.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   IHCC DATA PROCESSING.
000500 DATE-WRITTEN.   04/14/86.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800**********************************************************
000900*  PRICES SOCCER MATCHES FOR THE TRADING DIVISION USING   *
001000*  A POISSON GOAL MODEL.  FOR EACH MATCH ON THE INPUT     *
001100*  FILE IT WORKS OUT HOME AND AWAY ATTACK/DEFENSE          *
001200*  STRENGTH AGAINST THE LEAGUE AVERAGE, THE EXPECTED       *
001300*  GOALS FOR EACH SIDE, A 9 BY 9 SCORELINE PROBABILITY     *
001400*  MATRIX AND THE FAIR AND MARGINED ODDS FOR THE FOUR      *
001500*  OVER/UNDER LINES.  BAD INPUT IS KICKED OUT TO THE SAME  *
001600*  REPORT WITH A REASON MESSAGE PULLED FROM A TABLE, THE   *
001700*  SAME AS THIS SHOP'S OTHER EDIT-AND-REPORT BATCH JOBS DO. *
001800*                                                          *
001900*  CHANGE LOG                                              *
002000*  ----------                                              *
002100*  04/14/86  LC   INITIAL RELEASE.  SUMMARY LINES ONLY,     *
002200*                 NO OVER/UNDER MARKET TABLE YET.          *
002300*  09/02/86  LC   ADDED THE OVER/UNDER MARKET TABLE FOR     *
002400*                 THE 0.5/1.5/2.5/3.5 GOAL LINES. CR0142    *
002500*  01/20/87  RDM  ADDED THE EDIT CHAIN AND ERROR REPORT     *
002600*                 FOR BAD INPUT-MODE/LEAGUE-MODE DATA,      *
002700*                 STANDARD SHOP EDIT PATTERN.  CR0188        *
002800*  06/11/88  RDM  ADDED THE DETAILED LEAGUE-AVERAGE MODE    *
002900*                 (SEPARATE HOME/AWAY DIVISORS). CR0261     *
003000*  03/05/90  JKT  MARGIN PERCENT NOW COMES OFF THE INPUT    *
003100*                 RECORD, ZERO MEANS THE HOUSE DEFAULT OF   *
003200*                 3.00 PERCENT. CR0340                      *
003300*  11/19/91  JKT  ADDED PAGE HEADINGS AND LINAGE FOOTING     *
003400*                 SO LONG RUNS PAGE PROPERLY. CR0402         *
003500*  02/08/93  LC   FACTORIAL TABLE WIDENED TO 8! SO THE      *
003600*                 MATRIX COVERS GOALS 0 THROUGH 8. CR0455   *
003700*  07/22/94  RDM  ADDED THE ODDS OVERFLOW FLAG FOR A ZERO    *
003800*                 PROBABILITY ROW - SEE 2620. CR0501         *
003900*  10/03/95  JKT  ADDED THE TOTALS-SUPPLIED INPUT MODE SO    *
004000*                 THE CALLER CAN PASS GAMES/GOALS AND LET    *
004100*                 US DERIVE THE AVERAGES. CR0558              *
004200*  11/30/98  LC   Y2K - WINDOWED THE TWO DIGIT SYSTEM DATE   *
004300*                 SO YEARS FROM 2000 ON PRINT CORRECTLY.     *
004400*                 CR0699                                    *
004500*  01/14/99  LC   Y2K - VERIFIED CENTURY WINDOW HOLDS ACROSS *
004600*                 THE RUN AT YEAR END.  NO CODE CHANGE.      *
004700*                 CR0701                                    *
004800*  05/02/00  RDM  WIDENED THE CONTROL TOTALS LINE TO SIX     *
004900*                 DIGITS - VOLUME OUTGREW PIC 9(04). CR0744  *
005000*  09/18/01  JKT  CORRECTED MARKET HEADING COLUMN SPACING.   *
005100*                 CR0790                                     *
005200*  03/27/03  LC   RENAMED THE LEAGUE DIVISORS PER THE RISK   *
005300*                 DEPT REQUEST (LEAGUE-HOME-FOR/AWAY-FOR).   *
005400*                 CR0833                                    *
005500*  08/10/26  LC   COMMENT PASS - PADDED THE WHY-NOTES        *
005600*                 THROUGH 2200-2620 AND WIDENED THE          *
005700*                 ROUNDING NOTE ON THE UNDER PROBABILITY.    *
005800*                 CR0901                                    *
005900**********************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200*  C01 NAMES THE CARRIAGE CONTROL CHANNEL THE PRINTER USES FOR   *
006300*  TOP-OF-FORM - 9200-REPORT-HEADINGS' AFTER ADVANCING PAGE      *
006400*  RELIES ON IT TO START EVERY NEW PAGE AT THE TOP OF THE FORM.  *
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*  ONE RECORD PER MATCH TO BE PRICED  *
007010*  LINE SEQUENTIAL SINCE THE INPUT IS A PLAIN TEXT EXTRACT, NOT A *
007020*  FIXED-BLOCK FILE OFF THE MAINFRAME'S OWN DASD.                 *
007100     SELECT MATCH-IN
007200         ASSIGN TO MATCHIN
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400*  PRINTS THE SUMMARY/MARKET REPORT AND THE ERROR REPORT *
007500*  ON ONE STREAM, SAME AS THIS SHOP'S OTHER BATCH JOBS DO *
007510*  RECORD SEQUENTIAL SO THE LINAGE/FOOTING CLAUSE ON THE FD      *
007520*  BELOW CAN DRIVE PAGE BREAKS THE WAY A LINE PRINTER EXPECTS.   *
007600     SELECT RPT-OUT
007700         ASSIGN TO RPTOUT
007800         ORGANIZATION IS RECORD SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300*  MATCH-INPUT-REC IS COPIED IN RATHER THAN SPELLED OUT HERE SO  *
008400*  CBP07IN STAYS THE ONE PLACE THAT DESCRIBES THE INPUT RECORD - *
008500*  SEE CBP07IN FOR THE FIELD-BY-FIELD LAYOUT AND EDIT RULES.     *
008600 FD  MATCH-IN
008700     LABEL RECORD IS STANDARD
008800     DATA RECORD IS MATCH-INPUT-REC
008900     RECORD CONTAINS 80 CHARACTERS.
009000
009100 01  MATCH-INPUT-REC.
009200     COPY CBP07IN.
009300
009400*  ONE OUTPUT STREAM CARRIES BOTH THE SUMMARY/MARKET REPORT AND  *
009500*  THE ERROR REPORT - LINAGE/FOOTING DRIVE THE PAGE BREAKS THAT  *
009600*  9200-REPORT-HEADINGS FIRES ON VIA THE AT EOP PHRASE.          *
009610*  FOOTING AT 56 LEAVES FOUR LINES OF ROOM BELOW THE LAST DETAIL  *
009620*  LINE BEFORE THE AT EOP PHRASE FIRES A FRESH PAGE, WHICH IS     *
009630*  ENOUGH FOR THE BLANK LINE AND NEXT MATCH HEADER TO CLEAR THE   *
009640*  FOOTING WITHOUT SPLITTING A MATCH'S BLOCK ACROSS TWO PAGES.    *
009700 FD  RPT-OUT
009800     LABEL RECORD IS OMITTED
009900     RECORD CONTAINS 132 CHARACTERS
010000     DATA RECORD IS PRTLINE
010100     LINAGE IS 60 WITH FOOTING AT 56.
010200
010300*  ONE GENERIC 132 BYTE PRINT AREA - EVERY WRITE MOVES A         *
010400*  SPECIFIC REPORT LINE LAYOUT FROM CBP07RP INTO IT FIRST.        *
010410*  THE SAME AREA SERVES BOTH THE SUMMARY/MARKET REPORT AND THE    *
010420*  ERROR REPORT - THERE IS NO SEPARATE ERROR OUTPUT FILE.         *
010500 01  PRTLINE                     PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800
010900*  SWITCHES, SUBSCRIPTS, LOOKUP TABLES AND CONTROL TOTALS -      *
011000*  SEE CBP07WK FOR THE FULL BREAKDOWN OF EACH GROUP.              *
011100     COPY CBP07WK.
011200
011300*  PRINT LINE LAYOUTS - SEE CBP07RP FOR THE FULL BREAKDOWN OF    *
011400*  EACH ONE.                                                      *
011500     COPY CBP07RP.
011600
011700 PROCEDURE DIVISION.
011800
011900*  MAIN LOOP - READ-PROCESS UNTIL THE INPUT FILE IS OUT OF   *
012000*  RECORDS, THEN PRINT THE GRAND TOTALS AND CLOSE DOWN.      *
012100*  KEPT DELIBERATELY SHORT SO THE OVERALL SHAPE OF THE RUN   *
012200*  IS VISIBLE AT A GLANCE - DETAIL LIVES IN THE PERFORMED     *
012300*  PARAGRAPHS BELOW.                                         *
012400 0000-MAIN-CONTROL.
012500*    OPENS THE FILES, PRIMES THE DATE/TIME AND READS THE     *
012600*    FIRST RECORD AHEAD OF THE LOOP (PRIMING READ).          *
012700     PERFORM 1000-INITIALIZE.
012800*    ONE PASS OF THE LOOP PRICES OR REJECTS ONE MATCH AND    *
012900*    READS THE NEXT RECORD AT THE BOTTOM OF 2000 - THE LOOP   *
013000*    STOPS WHEN 9100-READ-MATCH SETS MORE-RECS TO 'NO '.      *
013100     PERFORM 2000-PROCESS-MATCH
013200         UNTIL MORE-RECS = 'NO '.
013300*    PRINTS THE CONTROL TOTALS AND CLOSES BOTH FILES.         *
013400     PERFORM 3000-TERMINATE.
013500     STOP RUN.
013600
013700*  OPEN THE FILES, GET THE RUN DATE FOR THE PAGE HEADINGS,    *
013800*  WRITE THE FIRST HEADING AND PRIME THE READ.                *
013900 1000-INITIALIZE.
013910*    INPUT OPENS BEFORE OUTPUT - NEITHER FILE DEPENDS ON THE       *
013920*    OTHER'S OPEN ORDER, BUT THIS IS THE ORDER THE SHOP'S OTHER    *
013930*    READ-A-FILE-PRINT-A-REPORT JOBS OPEN THEIRS IN.                *
014000     OPEN INPUT MATCH-IN.
014100     OPEN OUTPUT RPT-OUT.
014200
014300*    THE OPERATING SYSTEM CLOCK GIVES US A TWO DIGIT YEAR -   *
014400*    SEE 1050-DERIVE-CENTURY FOR HOW IT IS WINDOWED TO FOUR.  *
014500     ACCEPT WS-SYSTEM-DATE-RAW FROM DATE.
014600     ACCEPT WS-SYSTEM-TIME-RAW FROM TIME.
014700     PERFORM 1050-DERIVE-CENTURY.
014800
014900*    THE HEADING LINE PRINTS MM/DD/YYYY - MOVE THE WINDOWED   *
015000*    DATE FIELDS INTO THE OUTPUT PICTURE FIELDS NOW SO EVERY  *
015100*    PAGE HEADING FOR THE WHOLE RUN USES THE SAME VALUE.      *
015200     MOVE I-MM TO O-MM.
015300     MOVE I-DD TO O-DD.
015400     MOVE I-YY TO O-YY.
015500
015600*    PRIMING READ - THE MAIN LOOP NEEDS A RECORD IN HAND      *
015700*    BEFORE IT CAN TEST MORE-RECS THE FIRST TIME THROUGH.     *
015800     PERFORM 9100-READ-MATCH.
015900     PERFORM 9200-REPORT-HEADINGS.
016000
016100*  Y2K FIX - CR0699 - THE SYSTEM CLOCK HANDS BACK A TWO      *
016200*  DIGIT YEAR.  WE WINDOW IT HERE SO A YEAR OF 00-49 PRINTS  *
016300*  AS 20XX AND A YEAR OF 50-99 STILL PRINTS AS 19XX.         *
016400 1050-DERIVE-CENTURY.
016500*    PICK THE CENTURY BY THE USUAL SLIDING-WINDOW RULE - A   *
016600*    TWO DIGIT YEAR ON ITS OWN IS AMBIGUOUS, SO WE HAVE TO    *
016700*    GUESS THE CENTURY FROM WHICH SIDE OF 50 IT FALLS ON.     *
016800     IF WS-SYS-YY < 50
016900         MOVE 20 TO WS-CENTURY
017000     ELSE
017100         MOVE 19 TO WS-CENTURY.
017200*    REBUILD THE FOUR DIGIT YEAR AND CARRY THE MONTH/DAY      *
017300*    ACROSS UNCHANGED - THESE THREE FIELDS ARE WHAT THE       *
017400*    HEADING LINE AND EVERY DATE-STAMPED MESSAGE USES.        *
017500     COMPUTE I-YY = WS-CENTURY * 100 + WS-SYS-YY.
017600     MOVE WS-SYS-MM TO I-MM.
017700     MOVE WS-SYS-DD TO I-DD.
017800
017900*  ONE MATCH PER PASS - EDIT IT, THEN EITHER REJECT IT TO THE *
018000*  ERROR REPORT OR RUN IT THROUGH THE FULL PRICING CHAIN.     *
018100 2000-PROCESS-MATCH.
018200     PERFORM 2100-EDIT-MATCH THRU 2100-EXIT.
018300*    ERR-SW COMES BACK 'YES' THE MOMENT ANY RULE IN THE EDIT  *
018400*    CHAIN FAILS - SUB-ERR ALREADY HOLDS WHICH RULE FAILED.   *
018500     IF ERR-SW = 'YES'
018600         PERFORM 2800-WRITE-ERROR-LINE
018700         ADD 1 TO WS-MATCHES-REJECTED
018800     ELSE
018900*        GOOD RECORD - WORK THROUGH THE FULL CHAIN: AVERAGES, *
019000*        STRENGTHS, EXPECTANCIES, THE SCORELINE MATRIX, THE   *
019100*        MARKET TABLE, THEN THE PRINTED REPORT FOR THIS MATCH.*
019200         PERFORM 2200-DERIVE-AVERAGES
019300         PERFORM 2300-COMPUTE-STRENGTHS
019400         PERFORM 2400-COMPUTE-EXPECTANCY
019500         PERFORM 2500-BUILD-POISSON-MATRIX
019600         PERFORM 2600-COMPUTE-MARKETS
019700         PERFORM 2700-WRITE-MATCH-REPORT
019800         ADD 1 TO WS-MATCHES-PROCESSED.
019900     ADD 1 TO WS-MATCHES-READ.
020000*    READ THE NEXT RECORD AHEAD OF THE NEXT PASS THROUGH THE  *
020100*    LOOP - WHEN THE FILE RUNS OUT THIS SETS MORE-RECS 'NO '. *
020200     PERFORM 9100-READ-MATCH.
020300
020400*  EDIT CHAIN - STANDARD SHOP EDIT-CHAIN PATTERN, ONE IF     *
020500*  ONE IF PER RULE, GO TO THE EXIT THE MOMENT ONE FAILS     *
020600 2100-EDIT-MATCH.
020700*    RESET THE SWITCHES FOR THIS RECORD - A PRIOR RECORD'S   *
020800*    REJECTION OR MODE MUST NOT CARRY FORWARD TO THIS ONE.   *
020900     MOVE ' '  TO ERR-SW.
021000     MOVE 'NO ' TO WS-MODE-T-SW.
021100
021200*    RULE 1 - THE INPUT-MODE FLAG HAS TO BE ONE OF THE TWO    *
021300*    VALUES THE REST OF THE PROGRAM KNOWS HOW TO HANDLE.      *
021400     IF NOT VAL-INPUT-MODE
021500         MOVE 1 TO SUB-ERR
021600         MOVE 'YES' TO ERR-SW
021700         GO TO 2100-EXIT.
021800
021900*    RULE 2 - SAME IDEA FOR THE LEAGUE-MODE FLAG THAT DRIVES  *
022000*    2300-COMPUTE-STRENGTHS' SIMPLE/DETAILED DIVISOR CHOICE.  *
022100     IF NOT VAL-LEAGUE-MODE
022200         MOVE 2 TO SUB-ERR
022300         MOVE 'YES' TO ERR-SW
022400         GO TO 2100-EXIT.
022500
022600*    REMEMBER WHETHER THIS IS A MODE T RECORD SO THE REST OF  *
022700*    THE EDIT CHAIN AND 2200-DERIVE-AVERAGES CAN TEST A       *
022800*    SWITCH INSTEAD OF RE-COMPARING I-INPUT-MODE EVERY TIME.  *
022900     IF I-INPUT-MODE = 'T'
023000         MOVE 'YES' TO WS-MODE-T-SW.
023100
023200*    RULE 3 - MODE T NEEDS A GAMES COUNT TO DIVIDE BY WHEN    *
023300*    2200-DERIVE-AVERAGES TURNS TOTALS INTO AVERAGES - A      *
023400*    ZERO OR MISSING COUNT WOULD BE A DIVIDE BY ZERO THERE.   *
023500     IF WS-MODE-T-SW = 'YES' AND I-HOME-GAMES NOT > 0
023600         MOVE 3 TO SUB-ERR
023700         MOVE 'YES' TO ERR-SW
023800         GO TO 2100-EXIT.
023900
024000*    RULE 4 - SAME PROTECTION FOR THE AWAY SIDE'S GAMES COUNT.*
024100     IF WS-MODE-T-SW = 'YES' AND I-AWAY-GAMES NOT > 0
024200         MOVE 4 TO SUB-ERR
024300         MOVE 'YES' TO ERR-SW
024400         GO TO 2100-EXIT.
024500
024600*    RULE 5 - SIMPLE LEAGUE MODE DIVIDES BY I-LEAGUE-AVG IN   *
024700*    2300-COMPUTE-STRENGTHS, SO IT CANNOT BE ZERO EITHER.     *
024800     IF I-LEAGUE-MODE = 'S' AND I-LEAGUE-AVG NOT > 0
024900         MOVE 5 TO SUB-ERR
025000         MOVE 'YES' TO ERR-SW
025100         GO TO 2100-EXIT.
025200
025300*    RULE 6 - DETAILED LEAGUE MODE DIVIDES BY THE HOME-FOR    *
025400*    AND AWAY-FOR DIVISORS INSTEAD OF A SINGLE LEAGUE AVERAGE.*
025500     IF I-LEAGUE-MODE = 'D' AND I-LEAGUE-HOME-FOR NOT > 0
025600         MOVE 6 TO SUB-ERR
025700         MOVE 'YES' TO ERR-SW
025800         GO TO 2100-EXIT.
025900
026000*    RULE 7 - THE AWAY-FOR HALF OF THE SAME DETAILED-MODE     *
026100*    DIVISOR PAIR.                                            *
026200     IF I-LEAGUE-MODE = 'D' AND I-LEAGUE-AWAY-FOR NOT > 0
026300         MOVE 7 TO SUB-ERR
026400         MOVE 'YES' TO ERR-SW
026500         GO TO 2100-EXIT.
026600
026700*    RULE 8 - MODE A SUPPLIES THE FOUR AVERAGES DIRECTLY, SO  *
026800*    EACH ONE HAS TO BE PRESENT AND GREATER THAN ZERO OR THE  *
026900*    STRENGTH RATIOS IN 2300 WOULD COME OUT AS ZERO OR BLANK. *
027000     IF I-INPUT-MODE = 'A' AND I-HOME-GF-AVG NOT > 0
027100         MOVE 8 TO SUB-ERR
027200         MOVE 'YES' TO ERR-SW
027300         GO TO 2100-EXIT.
027400
027500*    RULE 9 - HOME GOALS-AGAINST AVERAGE, SAME REASON AS 8.   *
027600     IF I-INPUT-MODE = 'A' AND I-HOME-GA-AVG NOT > 0
027700         MOVE 9 TO SUB-ERR
027800         MOVE 'YES' TO ERR-SW
027900         GO TO 2100-EXIT.
028000
028100*    RULE 10 - AWAY GOALS-FOR AVERAGE, SAME REASON AS 8.      *
028200     IF I-INPUT-MODE = 'A' AND I-AWAY-GF-AVG NOT > 0
028300         MOVE 10 TO SUB-ERR
028400         MOVE 'YES' TO ERR-SW
028500         GO TO 2100-EXIT.
028600
028700*    RULE 11 - AWAY GOALS-AGAINST AVERAGE, LAST OF THE FOUR   *
028800*    MODE A AVERAGES THAT HAVE TO BE PRESENT.                 *
028900     IF I-INPUT-MODE = 'A' AND I-AWAY-GA-AVG NOT > 0
029000         MOVE 11 TO SUB-ERR
029100         MOVE 'YES' TO ERR-SW
029200         GO TO 2100-EXIT.
029300
029400 2100-EXIT.
029500     EXIT.
029600
029700*  MODE T RECORDS HAND US RAW GAMES/GOALS - WORK THE        *
029800*  AVERAGES OUT BEFORE THE STRENGTH CALCULATION.  MODE A     *
029900*  RECORDS ALREADY CARRY THE AVERAGES  *
030000 2200-DERIVE-AVERAGES.
030100*    MODE T - DIVIDE EACH GOALS TOTAL BY ITS OWN GAMES COUNT. *
030200*    ROUNDED BECAUSE A GOALS-PER-GAME AVERAGE RARELY DIVIDES  *
030300*    EVENLY AND THE STRENGTH RATIO IN 2300 IS BUILT ON TOP    *
030400*    OF THIS NUMBER - AN UNROUNDED TRUNCATION HERE WOULD      *
030500*    BIAS EVERY DOWNSTREAM STRENGTH AND EXPECTANCY LOW.       *
030600     IF WS-MODE-T-SW = 'YES'
030601*        HOME SIDE'S TWO AVERAGES - GOALS FOR AND GOALS         *
030602*        AGAINST, EACH OVER THE SAME I-HOME-GAMES COUNT.        *
030700         COMPUTE WS-HOME-GF-AVG ROUNDED =
030800             I-HOME-GOALS-SCORED / I-HOME-GAMES
030900         COMPUTE WS-HOME-GA-AVG ROUNDED =
031000             I-HOME-GOALS-CONCEDED / I-HOME-GAMES
031001*        AWAY SIDE MIRRORS THE HOME CALCULATION OVER ITS OWN    *
031002*        I-AWAY-GAMES COUNT.                                     *
031100         COMPUTE WS-AWAY-GF-AVG ROUNDED =
031200             I-AWAY-GOALS-SCORED / I-AWAY-GAMES
031300         COMPUTE WS-AWAY-GA-AVG ROUNDED =
031400             I-AWAY-GOALS-CONCEDED / I-AWAY-GAMES
031500     ELSE
031600*        MODE A - THE CALLER ALREADY WORKED OUT THE AVERAGES, *
031700*        SO THERE IS NOTHING TO COMPUTE, JUST CARRY THEM      *
031800*        ACROSS INTO THE SAME WORK FIELDS MODE T FILLS.       *
031900         MOVE I-HOME-GF-AVG TO WS-HOME-GF-AVG
032000         MOVE I-HOME-GA-AVG TO WS-HOME-GA-AVG
032100         MOVE I-AWAY-GF-AVG TO WS-AWAY-GF-AVG
032200         MOVE I-AWAY-GA-AVG TO WS-AWAY-GA-AVG.
032300
032400*  ATTACK/DEFENSE STRENGTH IS THE SIDE'S AVERAGE DIVIDED BY  *
032500*  THE LEAGUE DIVISOR THAT GOES WITH THE LEAGUE-MODE ON      *
032600*  THIS RECORD  *
032700 2300-COMPUTE-STRENGTHS.
032800     EVALUATE I-LEAGUE-MODE
032900*        SIMPLE MODE - ONE LEAGUE AVERAGE SERVES AS THE       *
033000*        DIVISOR FOR ALL FOUR STRENGTH RATIOS.                *
033100         WHEN 'S'
033101*            HOME ATTACK/DEFENSE, BOTH OVER THE ONE LEAGUE       *
033102*            AVERAGE SINCE THIS RUN DOES NOT SPLIT HOME/AWAY.    *
033200             COMPUTE WS-HOME-ATTACK ROUNDED =
033300                 WS-HOME-GF-AVG / I-LEAGUE-AVG
033400             COMPUTE WS-HOME-DEFENSE ROUNDED =
033500                 WS-HOME-GA-AVG / I-LEAGUE-AVG
033501*            AWAY ATTACK/DEFENSE, SAME SINGLE DIVISOR.           *
033600             COMPUTE WS-AWAY-ATTACK ROUNDED =
033700                 WS-AWAY-GF-AVG / I-LEAGUE-AVG
033800             COMPUTE WS-AWAY-DEFENSE ROUNDED =
033900                 WS-AWAY-GA-AVG / I-LEAGUE-AVG
034000*        DETAILED MODE - THE DEFENSE RATIOS ARE DIVIDED BY    *
034100*        THE OPPOSITE SIDE'S FOR-DIVISOR (A HOME SIDE'S       *
034200*        DEFENSE IS MEASURED AGAINST WHAT AWAY SIDES          *
034300*        TYPICALLY SCORE LEAGUE-WIDE, AND VICE VERSA) - THE   *
034400*        SWAPPED DIVISORS ARE PARKED IN WS-LEAGUE-HOME/AWAY-  *
034500*        AGAINST SO THE COMPUTE STATEMENTS STAY READABLE.     *
034600         WHEN OTHER
034601*            THESE TWO MOVES DO THE ACTUAL SWAP - HOME'S        *
034602*            DEFENSE DIVISOR BECOMES THE AWAY-FOR FIGURE AND    *
034603*            AWAY'S DEFENSE DIVISOR BECOMES THE HOME-FOR FIGURE.*
034700             MOVE I-LEAGUE-AWAY-FOR TO WS-LEAGUE-HOME-AGAINST
034800             MOVE I-LEAGUE-HOME-FOR TO WS-LEAGUE-AWAY-AGAINST
034801*            ATTACK RATIOS STILL USE THE SAME SIDE'S OWN FOR-   *
034802*            DIVISOR - ONLY THE DEFENSE RATIOS BELOW NEED THE   *
034803*            SWAPPED FIGURE.                                    *
034900             COMPUTE WS-HOME-ATTACK ROUNDED =
035000                 WS-HOME-GF-AVG / I-LEAGUE-HOME-FOR
035100             COMPUTE WS-HOME-DEFENSE ROUNDED =
035200                 WS-HOME-GA-AVG / WS-LEAGUE-HOME-AGAINST
035300             COMPUTE WS-AWAY-ATTACK ROUNDED =
035400                 WS-AWAY-GF-AVG / I-LEAGUE-AWAY-FOR
035500             COMPUTE WS-AWAY-DEFENSE ROUNDED =
035600                 WS-AWAY-GA-AVG / WS-LEAGUE-AWAY-AGAINST.
035700
035800*  EXPECTED GOALS FOR EACH SIDE - THE STRENGTH CROSS PRODUCT *
035900*  TIMES THE LEAGUE DIVISOR FOR THAT SIDE - MOVED TO THE     *
036000*  SUMMARY AREA AT 4 DECIMALS FOR PRINTING  *
036100 2400-COMPUTE-EXPECTANCY.
036200*    HOME'S EXPECTED GOALS COME FROM HOME ATTACK CROSSED      *
036300*    WITH AWAY DEFENSE (HOW WELL THE AWAY SIDE CONCEDES),     *
036400*    AND THE AWAY SIDE MIRRORS THAT - SIMPLE MODE SCALES      *
036500*    BOTH BY THE ONE LEAGUE AVERAGE, DETAILED MODE SCALES     *
036600*    EACH SIDE BY ITS OWN LEAGUE-FOR DIVISOR.                 *
036700     EVALUATE I-LEAGUE-MODE
036701*        SIMPLE MODE - THE SAME I-LEAGUE-AVG FIGURE THAT         *
036702*        DIVIDED THE STRENGTH RATIOS NOW MULTIPLIES BACK IN      *
036703*        TO TURN A RATIO BACK INTO AN EXPECTED GOAL COUNT.       *
036800         WHEN 'S'
036900             COMPUTE WS-HOME-LAMBDA ROUNDED =
037000                 WS-HOME-ATTACK * WS-AWAY-DEFENSE * I-LEAGUE-AVG
037100             COMPUTE WS-AWAY-LAMBDA ROUNDED =
037200                 WS-AWAY-ATTACK * WS-HOME-DEFENSE * I-LEAGUE-AVG
037300         WHEN OTHER
037301*            DETAILED MODE - HOME'S LAMBDA SCALES BACK UP BY     *
037302*            ITS OWN LEAGUE-HOME-FOR DIVISOR, AWAY'S BY ITS OWN  *
037303*            LEAGUE-AWAY-FOR DIVISOR, MIRRORING 2300'S SPLIT.    *
037400             COMPUTE WS-HOME-LAMBDA ROUNDED =
037500                 WS-HOME-ATTACK * WS-AWAY-DEFENSE
037600                     * I-LEAGUE-HOME-FOR
037700             COMPUTE WS-AWAY-LAMBDA ROUNDED =
037800                 WS-AWAY-ATTACK * WS-HOME-DEFENSE
037900                     * I-LEAGUE-AWAY-FOR.
038000
038100*    WS-HOME-LAMBDA/WS-AWAY-LAMBDA ARE THE POISSON MEANS      *
038200*    THE MATRIX BUILDER IN 2500 ACTUALLY USES - THE           *
038300*    EXPECTANCY FIELDS BELOW ARE ROUNDED DOWN TO THE FOUR     *
038400*    DECIMAL PLACES THE SUMMARY BLOCK PRINTS, SO THE PRINTED  *
038500*    VALUE AND THE ENGINE'S INTERNAL VALUE CAN LOOK A HAIR    *
038600*    DIFFERENT - THAT IS EXPECTED, NOT A BUG.                 *
038700     COMPUTE WS-HOME-EXPECTANCY ROUNDED = WS-HOME-LAMBDA.
038800     COMPUTE WS-AWAY-EXPECTANCY ROUNDED = WS-AWAY-LAMBDA.
038900     COMPUTE WS-TOTAL-EXPECTANCY ROUNDED =
039000         WS-HOME-EXPECTANCY + WS-AWAY-EXPECTANCY.
039100*    THE FOUR STRENGTH RATIOS ALSO GET THEIR OWN ROUNDED,     *
039200*    FOUR DECIMAL "-STR" COPY FOR THE SUMMARY BLOCK - 2300    *
039300*    KEEPS THE SIX DECIMAL WORKING COPY FOR ITS OWN MATH.     *
039400     COMPUTE WS-HOME-ATTACK-STR ROUNDED = WS-HOME-ATTACK.
039500     COMPUTE WS-HOME-DEFENSE-STR ROUNDED = WS-HOME-DEFENSE.
039600     COMPUTE WS-AWAY-ATTACK-STR ROUNDED = WS-AWAY-ATTACK.
039700     COMPUTE WS-AWAY-DEFENSE-STR ROUNDED = WS-AWAY-DEFENSE.
039800
039900*  BUILDS THE 9 BY 9 SCORELINE MATRIX - GOALS 0 THROUGH 8   *
040000*  FOR EACH SIDE.  THE POISSON MASS FOR EACH SIDE IS BUILT   *
040100*  ONE GOAL COUNT AT A TIME AND THE TWO ARE THEN MULTIPLIED  *
040200*  TOGETHER CELL BY CELL, ASSUMING THE SIDES SCORE            *
040300*  INDEPENDENTLY OF ONE ANOTHER  *
040400 2500-BUILD-POISSON-MATRIX.
040500*    HOME SIDE FIRST - WORK OUT E TO THE MINUS HOME-LAMBDA    *
040600*    ONCE (IT DOES NOT CHANGE ACROSS THE NINE GOAL COUNTS)    *
040700*    AND RESET THE RUNNING LAMBDA**K POWER TO LAMBDA**0 = 1   *
040800*    BEFORE THE PER-GOAL-COUNT LOOP STARTS.                   *
040900     MOVE WS-HOME-LAMBDA TO WS-LAMBDA-ARG.
040901*    2510 ALWAYS LEAVES ITS ANSWER IN WS-SERIES-SUM - IT HAS TO  *
040902*    BE COPIED OUT TO THE HOME-SPECIFIC FIELD RIGHT AWAY BEFORE  *
040903*    THE AWAY SIDE'S CALL TO 2510 FURTHER DOWN OVERWRITES IT.    *
041000     PERFORM 2510-COMPUTE-E-FACTOR.
041100     MOVE WS-SERIES-SUM TO WS-HOME-E-FACTOR.
041200     MOVE 1 TO WS-LAMBDA-POWER.
041300     PERFORM 2520-COMPUTE-HOME-PMF
041400         VARYING SUB-K FROM 1 BY 1
041500             UNTIL SUB-K > WS-MAX-GOALS.
041600
041700*    SAME TWO STEPS FOR THE AWAY SIDE, ITS OWN E FACTOR AND   *
041800*    ITS OWN RUNNING LAMBDA**K POWER RESET TO 1.              *
041900     MOVE WS-AWAY-LAMBDA TO WS-LAMBDA-ARG.
042000     PERFORM 2510-COMPUTE-E-FACTOR.
042100     MOVE WS-SERIES-SUM TO WS-AWAY-E-FACTOR.
042200     MOVE 1 TO WS-LAMBDA-POWER.
042300     PERFORM 2525-COMPUTE-AWAY-PMF
042400         VARYING SUB-K FROM 1 BY 1
042500             UNTIL SUB-K > WS-MAX-GOALS.
042600
042700*    WITH BOTH SIDES' NINE-ENTRY PROBABILITY ARRAYS BUILT,    *
042800*    CROSS EVERY HOME GOAL COUNT AGAINST EVERY AWAY GOAL      *
042900*    COUNT TO FILL THE 9 BY 9 SCORELINE MATRIX.                *
043000     PERFORM 2530-BUILD-MATRIX-ROW
043100         VARYING SUB-H FROM 1 BY 1
043200             UNTIL SUB-H > WS-MAX-GOALS.
043300
043400*  NO INTRINSIC FUNCTION IN THIS SHOP - E TO THE MINUS      *
043500*  WS-LAMBDA-ARG IS RUN UP BY A 20 TERM MACLAURIN SERIES,    *
043600*  SAME IDEA AS A HAND TRIG TABLE  *
043700 2510-COMPUTE-E-FACTOR.
043800*    TERM ZERO OF THE SERIES IS 1, AND THE RUNNING SUM        *
043900*    STARTS AT THAT SAME 1 BEFORE ANY TERMS ARE ADDED IN.     *
044000     MOVE 1 TO WS-SERIES-TERM.
044100     MOVE 1 TO WS-SERIES-SUM.
044200*    EACH PASS OF 2511 MULTIPLIES THE PRIOR TERM BY           *
044300*    (-LAMBDA)/N AND ADDS IT IN - TWENTY TERMS IS FAR MORE    *
044400*    THAN ENOUGH FOR THE LAMBDA RANGE A SOCCER MATCH EVER     *
044500*    PRODUCES TO CONVERGE TO THE DECIMAL PRECISION WE CARRY.  *
044600     PERFORM 2511-SERIES-TERM
044700         VARYING WS-SERIES-N FROM 1 BY 1
044800             UNTIL WS-SERIES-N > WS-SERIES-DEPTH.
044900
045000 2511-SERIES-TERM.
045100*    THE MACLAURIN TERM FOR E**X IS X**N / N! BUILT ONE       *
045200*    FACTOR AT A TIME FROM THE PRIOR TERM RATHER THAN         *
045300*    RECOMPUTING A POWER AND A FACTORIAL FROM SCRATCH EVERY   *
045400*    PASS - X HERE IS -LAMBDA SINCE WE WANT E**(-LAMBDA).     *
045500     COMPUTE WS-SERIES-TERM ROUNDED =
045600         WS-SERIES-TERM * (WS-LAMBDA-ARG * -1) / WS-SERIES-N.
045700     ADD WS-SERIES-TERM TO WS-SERIES-SUM.
045800
045900*  P(K;LAMBDA) = LAMBDA**K * E**-LAMBDA / K!.  LAMBDA**K IS  *
046000*  CARRIED FORWARD BY REPEATED MULTIPLICATION RATHER THAN     *
046100*  AN EXPONENT OPERATOR - K! COMES FROM THE FACTORIAL TABLE   *
046200 2520-COMPUTE-HOME-PMF.
046300*    SUB-K RUNS 1 THROUGH 9, STANDING FOR GOAL COUNTS 0       *
046400*    THROUGH 8 (T-FACTORIAL AND THE PMF ARRAYS ARE BOTH       *
046500*    SUBSCRIPTED FROM 1, NOT FROM 0) - WS-LAMBDA-POWER AT     *
046600*    THE TOP OF THIS PASS ALREADY HOLDS LAMBDA**(SUB-K - 1),  *
046700*    WHICH IS WHY THE POWER IS BUMPED TO THE NEXT EXPONENT    *
046800*    ONLY AFTER THE CELL FOR THIS GOAL COUNT IS COMPUTED.     *
046900     COMPUTE WS-HOME-PMF (SUB-K) ROUNDED =
047000         WS-LAMBDA-POWER * WS-HOME-E-FACTOR / T-FACTORIAL (SUB-K).
047100     COMPUTE WS-LAMBDA-POWER ROUNDED =
047200         WS-LAMBDA-POWER * WS-HOME-LAMBDA.
047300
047400*  AWAY SIDE MIRROR OF 2520 - SAME MATH, AWAY LAMBDA AND      *
047500*  AWAY E FACTOR IN PLACE OF THE HOME SIDE'S.                 *
047600 2525-COMPUTE-AWAY-PMF.
047700     COMPUTE WS-AWAY-PMF (SUB-K) ROUNDED =
047800         WS-LAMBDA-POWER * WS-AWAY-E-FACTOR / T-FACTORIAL (SUB-K).
047900     COMPUTE WS-LAMBDA-POWER ROUNDED =
048000         WS-LAMBDA-POWER * WS-AWAY-LAMBDA.
048100
048200*  ONE ROW OF THE MATRIX - SUB-H GOALS FOR THE HOME SIDE      *
048300*  AGAINST EVERY POSSIBLE AWAY GOAL COUNT.                    *
048400 2530-BUILD-MATRIX-ROW.
048500     PERFORM 2531-BUILD-MATRIX-CELL
048600         VARYING SUB-A FROM 1 BY 1
048700             UNTIL SUB-A > WS-MAX-GOALS.
048800
048900*  ONE CELL - THE CHANCE OF THIS EXACT SCORELINE IS THE       *
049000*  CHANCE THE HOME SIDE SCORES SUB-H GOALS TIMES THE CHANCE   *
049100*  THE AWAY SIDE SCORES SUB-A GOALS, SINCE THE TWO SIDES ARE  *
049200*  TREATED AS SCORING INDEPENDENTLY OF EACH OTHER.            *
049300 2531-BUILD-MATRIX-CELL.
049400     COMPUTE WS-MATRIX-CELL (SUB-H SUB-A) ROUNDED =
049500         WS-HOME-PMF (SUB-H) * WS-AWAY-PMF (SUB-A).
049600
049700*  ODDS OVERFLOW FLAG - CR0501 - MARGIN IS READ HERE TOO,    *
049800*  CR0340, ZERO ON THE INPUT RECORD MEANS THE HOUSE DEFAULT  *
049900*  OF 3.00 PERCENT APPLIES  *
050000 2600-COMPUTE-MARKETS.
050100     IF I-MARGIN-PCT = 0
050200         MOVE 3.00 TO WS-MARGIN-PCT
050300     ELSE
050400         MOVE I-MARGIN-PCT TO WS-MARGIN-PCT.
050500*    ONE PASS OF 2610 PER OVER/UNDER LINE - 0.5, 1.5, 2.5     *
050600*    AND 3.5 GOALS, IN THE ORDER THEY SIT IN THE THRESHOLD    *
050700*    TABLE IN CBP07WK.                                        *
050800     PERFORM 2610-COMPUTE-MARKET-ROW
050900         VARYING SUB-T FROM 1 BY 1
051000             UNTIL SUB-T > 4.
051100
051200*  SUMS THE MATRIX CELLS WHOSE TOTAL GOALS FALL AT OR BELOW  *
051300*  THE THRESHOLD'S WHOLE GOAL CUTOFF FOR THE UNDER PROBABILITY *
051400 2610-COMPUTE-MARKET-ROW.
051500*    COPY THE THRESHOLD VALUE (0.5/1.5/2.5/3.5) INTO THE      *
051600*    MARKET ROW AND ZERO THE EIGHT-DECIMAL ACCUMULATOR        *
051700*    BEFORE SUMMING THE QUALIFYING CELLS INTO IT BELOW.       *
051800     MOVE T-THRESHOLD (SUB-T) TO WS-THRESHOLD (SUB-T).
051900     MOVE 0 TO WS-UNDER-PROB-8.
052000     PERFORM 2611-SUM-UNDER-ROWS
052100         VARYING SUB-H FROM 1 BY 1
052200             UNTIL SUB-H > WS-MAX-GOALS.
052300*    THE MARKET TABLE ONLY CARRIES SIX DECIMAL PLACES, SO     *
052400*    THE EIGHT-DECIMAL ACCUMULATOR HAS TO BE ROUNDED DOWN     *
052500*    TO SIX ON THE WAY IN - A BARE MOVE WOULD TRUNCATE        *
052600*    INSTEAD OF ROUND AND QUIETLY BIAS THE UNDER PROBABILITY, *
052700*    THE ODDS DERIVED FROM IT IN 2620, AND THE PRINTED        *
052800*    PERCENTAGE IN 2720 ALL LOW BY UP TO A MILLIONTH.          *
052900     COMPUTE WS-UNDER-PROB (SUB-T) ROUNDED = WS-UNDER-PROB-8.
053000*    OVER IS WHATEVER PROBABILITY UNDER DID NOT ACCOUNT FOR - *
053100*    THE TWO ALWAYS SUM TO 1 SINCE EVERY SCORELINE IN THE     *
053200*    MATRIX FALLS ON ONE SIDE OF THE THRESHOLD OR THE OTHER.  *
053300     COMPUTE WS-OVER-PROB (SUB-T) ROUNDED =
053400         1 - WS-UNDER-PROB (SUB-T).
053500     PERFORM 2620-COMPUTE-ODDS.
053600
053700*  ONE PASS PER HOME GOAL COUNT - HANDS OFF TO 2612 TO WALK   *
053800*  EVERY AWAY GOAL COUNT FOR THAT ROW.                        *
053900 2611-SUM-UNDER-ROWS.
054000     PERFORM 2612-SUM-UNDER-CELL
054100         VARYING SUB-A FROM 1 BY 1
054200             UNTIL SUB-A > WS-MAX-GOALS.
054300
054400*    A SCORELINE QUALIFIES FOR "UNDER" WHEN ITS TOTAL GOALS   *
054500*    (HOME GOALS PLUS AWAY GOALS, REMEMBERING SUB-H/SUB-A     *
054600*    ARE SUBSCRIPTED FROM 1 SO THE ACTUAL GOAL COUNT IS ONE   *
054700*    LESS) DOES NOT EXCEED THE THRESHOLD'S WHOLE GOAL FLOOR - *
054800*    E.G. UNDER 2.5 MEANS TOTAL GOALS OF 0, 1 OR 2.            *
054900 2612-SUM-UNDER-CELL.
055000     IF (SUB-H - 1) + (SUB-A - 1) <= T-THRESHOLD-LIMIT (SUB-T)
055100         ADD WS-MATRIX-CELL (SUB-H SUB-A) TO WS-UNDER-PROB-8.
055200
055300*  FAIR ODDS ARE THE RECIPROCAL OF THE PROBABILITY.  A ZERO   *
055400*  PROBABILITY HAS NO RECIPROCAL SO WE WRITE THE MAXIMUM      *
055500*  REPRESENTABLE ODDS VALUE AND FLAG THE ROW WITH AN          *
055600*  ASTERISK - CR0501  *
055700 2620-COMPUTE-ODDS.
055800     MOVE ' ' TO WS-ODDS-FLAG (SUB-T).
055900*    UNDER SIDE - GUARD THE DIVIDE, THEN TURN THE PROBABILITY *
056000*    INTO FAIR (NO-MARGIN) ODDS.                               *
056100     IF WS-UNDER-PROB (SUB-T) = 0
056200         MOVE 9999.99 TO WS-UNDER-ODDS (SUB-T)
056300         MOVE '*' TO WS-ODDS-FLAG (SUB-T)
056400     ELSE
056500         COMPUTE WS-UNDER-ODDS (SUB-T) ROUNDED =
056600             1 / WS-UNDER-PROB (SUB-T).
056700
056800*    SAME GUARD AND SAME RECIPROCAL FOR THE OVER SIDE.        *
056900     IF WS-OVER-PROB (SUB-T) = 0
057000         MOVE 9999.99 TO WS-OVER-ODDS (SUB-T)
057100         MOVE '*' TO WS-ODDS-FLAG (SUB-T)
057200     ELSE
057300         COMPUTE WS-OVER-ODDS (SUB-T) ROUNDED =
057400             1 / WS-OVER-PROB (SUB-T).
057500
057600*    THE HOUSE TAKES ITS CUT BY LOADING THE MARGIN PERCENT    *
057700*    ONTO THE FAIR ODDS - THIS IS THE PRICE THAT ACTUALLY     *
057800*    GOES ON THE REPORT, FAIR ODDS ARE PRINTED FOR REFERENCE  *
057900*    ONLY ON THE UNDER SIDE.                                  *
058000     COMPUTE WS-UNDER-ODDS-MARGIN (SUB-T) ROUNDED =
058100         WS-UNDER-ODDS (SUB-T) * (1 + (WS-MARGIN-PCT / 100)).
058200     COMPUTE WS-OVER-ODDS-MARGIN (SUB-T) ROUNDED =
058300         WS-OVER-ODDS (SUB-T) * (1 + (WS-MARGIN-PCT / 100)).
058400
058500*  PRINTS ONE MATCH'S BLOCK - HEADER LINE, SEVEN SUMMARY      *
058600*  ROWS, THE MARKET TABLE HEADING AND FOUR MARKET ROWS.       *
058700 2700-WRITE-MATCH-REPORT.
058800*    HEADER LINE IDENTIFIES THE MATCH AND THE TWO MODE FLAGS  *
058900*    SO A READER CAN SEE AT A GLANCE HOW THE AVERAGES WERE    *
059000*    ARRIVED AT FOR THIS MATCH.                                *
059100     MOVE I-MATCH-ID TO O-MATCH-ID.
059200     MOVE I-INPUT-MODE TO O-INPUT-MODE.
059300     MOVE I-LEAGUE-MODE TO O-LEAGUE-MODE.
059400     WRITE PRTLINE FROM MATCH-HEADER-LINE
059500         AFTER ADVANCING 2 LINES
059600             AT EOP PERFORM 9200-REPORT-HEADINGS.
059700
059800*    SEVEN SUMMARY ROWS - EXPECTANCIES THEN STRENGTHS, IN     *
059900*    THE SAME ORDER AS THE LABEL TABLE IN CBP07WK.             *
060000     PERFORM 2710-WRITE-SUMMARY-ROW
060100         VARYING SUB-K FROM 1 BY 1
060200             UNTIL SUB-K > 7.
060300
060400     WRITE PRTLINE FROM BLANK-LINE
060500         AFTER ADVANCING 1 LINE.
060510*    BLANK LINE SEPARATES THE SUMMARY BLOCK FROM THE MARKET      *
060520*    TABLE BELOW IT BEFORE THE TABLE'S OWN HEADING PRINTS.       *
060600     WRITE PRTLINE FROM MARKET-HEADING-LINE
060700         AFTER ADVANCING 1 LINE.
060800
060900*    FOUR MARKET ROWS, ONE PER OVER/UNDER LINE.                *
061000     PERFORM 2720-WRITE-MARKET-ROW
061100         VARYING SUB-T FROM 1 BY 1
061200             UNTIL SUB-T > 4.
061300
061400     WRITE PRTLINE FROM BLANK-LINE
061500         AFTER ADVANCING 2 LINES.
061600
061700*  ONE SUMMARY ROW - THE LABEL COMES OFF THE TABLE AND THE    *
061800*  VALUE IS PICKED BY POSITION, EXPECTANCIES FIRST THEN THE   *
061900*  FOUR STRENGTH RATIOS, MATCHING THE LABEL TABLE'S ORDER.    *
062000 2710-WRITE-SUMMARY-ROW.
062100*    THE LABEL COMES OFF THE TABLE BY POSITION, BUT THE VALUE    *
062200*    TO GO WITH IT STILL HAS TO BE PICKED BY HAND SINCE THE      *
062300*    SEVEN METRICS LIVE IN FIVE DIFFERENT WORKING-STORAGE        *
062400*    FIELDS, NOT ONE OCCURS TABLE.                                *
062500     MOVE T-SUMMARY-LABEL (SUB-K) TO O-SUMMARY-LABEL.
062600     EVALUATE SUB-K
062601*        ROWS 1-3 ARE THE THREE EXPECTANCY FIGURES FROM 2400 -   *
062602*        HOME, AWAY, THEN THE TOTAL OF THE TWO.                  *
062700         WHEN 1 MOVE WS-HOME-EXPECTANCY  TO O-SUMMARY-VALUE
062800         WHEN 2 MOVE WS-AWAY-EXPECTANCY  TO O-SUMMARY-VALUE
062900         WHEN 3 MOVE WS-TOTAL-EXPECTANCY TO O-SUMMARY-VALUE
062910*        ROWS 4-7 ARE THE FOUR ROUNDED "-STR" STRENGTH RATIOS    *
062920*        FROM 2300, ATTACK THEN DEFENSE FOR EACH SIDE.            *
063000         WHEN 4 MOVE WS-HOME-ATTACK-STR  TO O-SUMMARY-VALUE
063100         WHEN 5 MOVE WS-HOME-DEFENSE-STR TO O-SUMMARY-VALUE
063200         WHEN 6 MOVE WS-AWAY-ATTACK-STR  TO O-SUMMARY-VALUE
063300         WHEN OTHER MOVE WS-AWAY-DEFENSE-STR TO O-SUMMARY-VALUE.
063400
063500     WRITE PRTLINE FROM SUMMARY-DETAIL-LINE
063600         AFTER ADVANCING 1 LINE
063700             AT EOP PERFORM 9200-REPORT-HEADINGS.
063800
063900*  MARKET HEADING COLUMN SPACING CORRECTED - CR0790  *
064000 2720-WRITE-MARKET-ROW.
064100*    BUILD THE "UNDER N.N" LABEL FOR THIS ROW FROM THE        *
064200*    THRESHOLD TABLE - THE WORKING FIELD IS A SEPARATE ONE     *
064300*    FROM T-THRESHOLD ITSELF SO THE STRING OPERATION HAS A     *
064400*    DISPLAY-FORMATTED SOURCE TO PULL FROM.                    *
064500     MOVE T-THRESHOLD (SUB-T) TO WS-THRESHOLD-DISPLAY.
064600     MOVE SPACES TO O-MARKET-NAME.
064700     STRING 'UNDER ' WS-THRESHOLD-DISPLAY DELIMITED BY SIZE
064800         INTO O-MARKET-NAME.
064900
065000*    PROBABILITIES PRINT AS A PERCENTAGE, NOT A FRACTION -     *
065100*    MULTIPLY BY 100 AND LET THE EDITED PICTURE IN CBP07RP     *
065200*    SUPPLY THE DECIMAL POINT.                                 *
065300     COMPUTE O-UNDER-PROB-PCT ROUNDED =
065400         WS-UNDER-PROB (SUB-T) * 100.
065500     COMPUTE O-OVER-PROB-PCT ROUNDED =
065600         WS-OVER-PROB (SUB-T) * 100.
065700*    ODDS AND THE OVERFLOW FLAG MOVE ACROSS AS-IS - THEY ARE   *
065800*    ALREADY IN THE MONEY PICTURE THE REPORT LINE EXPECTS.     *
065801*    THE FAIR ODDS ARE ONLY PRINTED ON THE UNDER SIDE - THE     *
065802*    OVER SIDE'S FAIR FIGURE IS NEVER SHOWN ON THE REPORT, ONLY  *
065803*    ITS MARGINED PRICE, SO THERE IS NO O-FAIR-OVER-ODDS FIELD.  *
065900     MOVE WS-UNDER-ODDS (SUB-T)        TO O-FAIR-UNDER-ODDS.
065901*    BOTH MARGINED PRICES MOVE ACROSS NEXT - THESE ARE THE      *
065902*    NUMBERS A TRADER ACTUALLY QUOTES.                          *
066000     MOVE WS-UNDER-ODDS-MARGIN (SUB-T) TO O-UNDER-ODDS-MARGIN.
066100     MOVE WS-OVER-ODDS-MARGIN (SUB-T)  TO O-OVER-ODDS-MARGIN.
066101*    THE SAME ONE-BYTE FLAG FROM 2620 IS MOVED INTO BOTH PRINT   *
066102*    POSITIONS - IT ONLY EVER CARRIES '*' WHEN THE ROW A ZERO    *
066103*    PROBABILITY FORCED TO THE ODDS CEILING, SO ONE SET SOURCE   *
066104*    FIELD IS ENOUGH FOR BOTH COLUMNS.                           *
066200     MOVE WS-ODDS-FLAG (SUB-T)         TO O-UNDER-FLAG.
066300     MOVE WS-ODDS-FLAG (SUB-T)         TO O-OVER-FLAG.
066400
066500     WRITE PRTLINE FROM MARKET-DETAIL-LINE
066600         AFTER ADVANCING 1 LINE
066700             AT EOP PERFORM 9200-REPORT-HEADINGS.
066800
066900*  WRITES ONE LINE TO THE ERROR REPORT FOR A REJECTED MATCH - *
067000*  THE REASON TEXT COMES OFF THE ERROR TABLE BY SUB-ERR,      *
067100*  THE RULE NUMBER THE EDIT CHAIN LEFT BEHIND.                *
067200 2800-WRITE-ERROR-LINE.
067300     MOVE I-MATCH-ID TO O-ERR-MATCH-ID.
067400     MOVE T-ERR-DESCRIP (SUB-ERR) TO O-ERR-DESCRIP.
067500     WRITE PRTLINE FROM ERROR-DETAIL-LINE
067600         AFTER ADVANCING 2 LINES
067700             AT EOP PERFORM 9200-REPORT-HEADINGS.
067800
067900*  CONTROL TOTALS LINE WIDENED TO SIX DIGITS - CR0744  *
068000 3000-TERMINATE.
068100*    READ SHOULD EQUAL PROCESSED PLUS REJECTED - THESE THREE  *
068200*    COUNTERS ARE WHAT OPERATIONS CHECKS AGAINST THE RUN LOG  *
068300*    TO CONFIRM NO RECORDS WERE LOST BETWEEN READ AND PRINT.  *
068400     MOVE WS-MATCHES-READ      TO O-GT-READ.
068500     MOVE WS-MATCHES-PROCESSED TO O-GT-PROCESSED.
068600     MOVE WS-MATCHES-REJECTED  TO O-GT-REJECTED.
068700     WRITE PRTLINE FROM GRAND-TOTAL-LINE
068800         AFTER ADVANCING 3 LINES.
068900
068910*    BOTH FILES CLOSE TOGETHER AT THE END OF THE RUN - THERE IS *
068920*    NO INTERMEDIATE CHECKPOINT CLOSE/REOPEN IN THIS JOB.       *
069000     CLOSE MATCH-IN.
069100     CLOSE RPT-OUT.
069200
069300*  READS ONE MATCH RECORD - AT END SETS MORE-RECS SO THE      *
069400*  MAIN LOOP KNOWS TO STOP.  NO EXPLICIT FILE STATUS FIELD IS   *
069500*  TESTED HERE - THE AT END PHRASE IS ENOUGH FOR A LINE         *
069600*  SEQUENTIAL FILE READ STRICTLY FORWARD, ONE RECORD AT A TIME. *
069700 9100-READ-MATCH.
069800     READ MATCH-IN
069900         AT END
070000             MOVE 'NO ' TO MORE-RECS.
070100
070200*  PAGE HEADING - FIRED ONCE AT OPEN AND AGAIN EVERY TIME      *
070300*  A WRITE'S AT EOP FIRES AT THE LINAGE FOOTING.               *
070400 9200-REPORT-HEADINGS.
070500*    PAGE NUMBER IS BUMPED BEFORE IT IS MOVED TO THE HEADING SO  *
070600*    THE VERY FIRST PAGE PRINTS AS PAGE 1, NOT PAGE 0.           *
070700     ADD 1 TO C-PCTR.
070800     MOVE C-PCTR TO O-PCTR.
070900*    THREE HEADING LINES - DATE/TITLE/PAGE, THEN THE DIVISION    *
071000*    LINE, THEN THE REPORT TITLE - FOLLOWED BY ONE BLANK LINE    *
071100*    SO THE FIRST MATCH HEADER NEVER BUTTS RIGHT UP AGAINST IT.  *
071200     WRITE PRTLINE FROM COMPANY-TITLE-LINE
071300         AFTER ADVANCING PAGE.
071400     WRITE PRTLINE FROM DIVISION-LINE
071500         AFTER ADVANCING 1 LINE.
071600     WRITE PRTLINE FROM REPORT-TITLE-LINE
071700         AFTER ADVANCING 1 LINE.
071800     WRITE PRTLINE FROM BLANK-LINE
071900         AFTER ADVANCING 1 LINE.
