000100******************************************************************
000200*  CBP07WK  -  WORKING STORAGE FOR THE MATCH ODDS ENGINE        *
000300*  HOLDS THE RUN SWITCHES, THE PER-MATCH WORK FIELDS, THE       *
000400*  POISSON LOOKUP TABLES AND THE CONTROL TOTALS USED BY         *
000500*  COBLSC07.  COPY THIS MEMBER INTO WORKING-STORAGE SECTION.    *
000600******************************************************************
000700*  RUN SWITCHES - MORE-RECS DRIVES THE MAIN LOOP, ERR-SW AND     *
000800*  WS-MODE-T-SW ARE RESET FOR EVERY RECORD AT THE TOP OF         *
000900*  2100-EDIT-MATCH SO A PRIOR RECORD'S STATE NEVER CARRIES OVER. *
001000 01  WS-SWITCHES.
001100     05  MORE-RECS              PIC X(03)       VALUE 'YES'.
001200     05  ERR-SW                 PIC X(03)       VALUE ' '.
001300     05  WS-MODE-T-SW           PIC X(03)       VALUE 'NO '.
001400     05  FILLER                 PIC X(03).
001500
001600*  CONTROL TOTALS PRINTED AT END OF RUN - READ SHOULD ALWAYS    *
001700*  EQUAL PROCESSED PLUS REJECTED, THE CHECK OPERATIONS RUNS     *
001800*  AGAINST THE RUN LOG.  COMP SO THE ADD IN 2000/3000 DOES NOT   *
001900*  PAY FOR DISPLAY-FORMAT ARITHMETIC ON EVERY SINGLE RECORD.     *
002000 01  WS-CONTROL-TOTALS.
002100     05  WS-MATCHES-READ        PIC 9(06) COMP  VALUE 0.
002200     05  WS-MATCHES-PROCESSED   PIC 9(06) COMP  VALUE 0.
002300     05  WS-MATCHES-REJECTED    PIC 9(06) COMP  VALUE 0.
002400     05  FILLER                 PIC X(04).
002500
002600*  SUBSCRIPTS - ALWAYS BINARY, NEVER USED FOR DISPLAY.  SUB-H/   *
002700*  SUB-A WALK THE SCORELINE MATRIX, SUB-K WALKS THE PER-GOAL     *
002800*  PMF ARRAYS, SUB-T WALKS THE FOUR MARKET ROWS AND SUB-ERR      *
002900*  HOLDS WHICH EDIT RULE FAILED SO 2800 CAN PULL THE RIGHT       *
003000*  MESSAGE OFF THE ERROR TABLE.                                  *
003100 01  WS-SUBSCRIPTS.
003200     05  SUB-H                  PIC 9(02) COMP  VALUE 0.
003300     05  SUB-A                  PIC 9(02) COMP  VALUE 0.
003400     05  SUB-K                  PIC 9(02) COMP  VALUE 0.
003500     05  SUB-T                  PIC 9(02) COMP  VALUE 0.
003600     05  SUB-ERR                PIC 9(02) COMP  VALUE 0.
003700     05  WS-SERIES-N            PIC 9(02) COMP  VALUE 0.
003800     05  FILLER                 PIC X(02).
003900
004000*  LOOP LIMITS HELD AS CONSTANTS SO THE GOAL RANGE (0-8) AND  *
004100*  THE SERIES DEPTH FOR THE E-TO-THE-MINUS-LAMBDA APPROXIMATION *
004200*  ARE NOT BURIED IN THE PROCEDURE DIVISION  *
004300 77  WS-MAX-GOALS               PIC 9(02) COMP  VALUE 9.
004400*  TWENTY TERMS OF THE MACLAURIN SERIES IS COMFORTABLY MORE     *
004500*  THAN ENOUGH TO CONVERGE TO EIGHT DECIMAL PLACES FOR ANY      *
004600*  LAMBDA A REAL FIXTURE WOULD EVER PRODUCE - SEE 2510.         *
004700 77  WS-SERIES-DEPTH            PIC 9(02) COMP  VALUE 20.
004800*  ELEVEN EDIT RULES IN 2100-EDIT-MATCH, ELEVEN ROWS IN THE      *
004900*  ERROR TABLE BELOW - KEPT IN STEP BY HAND, NOT BY AN OCCURS    *
005000*  DEPENDING ON CLAUSE, SINCE THE RULE COUNT CHANGES RARELY.     *
005100 77  WS-ERR-MSG-COUNT           PIC 9(02) COMP  VALUE 11.
005200
005300*  CURRENT SYSTEM DATE, MOVED TO THE REPORT HEADINGS.  THE RAW  *
005400*  TWO-DIGIT YEAR COMES STRAIGHT OFF THE SYSTEM CLOCK AND IS    *
005500*  WINDOWED TO FOUR DIGITS BY 1050-DERIVE-CENTURY - CR0699      *
005600 01  WS-SYSTEM-DATE-RAW.
005700     05  WS-SYS-YY              PIC 99.
005800     05  WS-SYS-MM               PIC 99.
005900     05  WS-SYS-DD               PIC 99.
006000*  TIME IS ACCEPTED BUT NOT PRINTED ANYWHERE TODAY - KEPT SO A   *
006100*  FUTURE HEADING CHANGE CAN ADD A TIME STAMP WITHOUT TOUCHING   *
006200*  THE PROCEDURE DIVISION'S ACCEPT STATEMENTS.                   *
006300 01  WS-SYSTEM-TIME-RAW          PIC 9(08).
006400*  CENTURY WINDOW FLAG SET BY 1050-DERIVE-CENTURY - CR0699.      *
006500 77  WS-CENTURY                  PIC 9(02) COMP  VALUE 19.
006600
006700*  FOUR DIGIT YEAR REBUILT FROM THE WINDOWED CENTURY, CARRIED    *
006800*  IN THE SAME GROUP AS THE MONTH/DAY SO 1000-INITIALIZE CAN     *
006900*  MOVE ALL THREE TO THE HEADING LINE IN ONE BREATH.             *
007000 01  CURRENT-DATE-AND-TIME.
007100     05  I-DATE.
007200         10  I-YY               PIC 9(04).
007300         10  I-MM               PIC 99.
007400         10  I-DD               PIC 99.
007500     05  I-TIME                 PIC X(11).
007600
007700*  PAGE COUNTER, BUMPED BY 9200-REPORT-HEADINGS EVERY TIME A     *
007800*  PAGE BREAK FIRES, EITHER AT OPEN OR AT THE LINAGE FOOTING.    *
007900 01  WS-PAGE-CTRS.
008000     05  C-PCTR                 PIC 99 COMP     VALUE 0.
008100     05  FILLER                 PIC X(02).
008200
008300*  AVERAGES USED AS INPUT TO THE STRENGTH CALCULATION, EITHER  *
008400*  SUPPLIED DIRECTLY (MODE A) OR DERIVED FROM TOTALS (MODE T)  *
008500 01  WS-MATCH-AVERAGES.
008600     05  WS-HOME-GF-AVG         PIC 9(01)V9(04) VALUE 0.
008700     05  WS-HOME-GA-AVG         PIC 9(01)V9(04) VALUE 0.
008800     05  WS-AWAY-GF-AVG         PIC 9(01)V9(04) VALUE 0.
008900     05  WS-AWAY-GA-AVG         PIC 9(01)V9(04) VALUE 0.
009000*  DETAILED MODE CROSS TERMS - SEE 2300-COMPUTE-STRENGTHS.  THE  *
009100*  HOME SIDE'S DEFENSE IS MEASURED AGAINST WHAT AWAY SIDES       *
009200*  TYPICALLY SCORE LEAGUE-WIDE AND VICE VERSA, SO THESE TWO      *
009300*  FIELDS HOLD THE SWAPPED HALF OF THE HOME-FOR/AWAY-FOR PAIR.   *
009400     05  WS-LEAGUE-HOME-AGAINST PIC 9(01)V9(04) VALUE 0.
009500     05  WS-LEAGUE-AWAY-AGAINST PIC 9(01)V9(04) VALUE 0.
009600     05  FILLER                 PIC X(04).
009700
009800*  STRENGTH RATIOS AND GOAL EXPECTANCIES, CARRIED AT SIX       *
009900*  DECIMAL PLACES UNTIL MOVED TO THE SUMMARY RECORD BELOW      *
010000*  WHERE THEY ARE ROUNDED DOWN TO FOUR - THE EXTRA TWO DECIMAL  *
010100*  PLACES HERE KEEP THE LAMBDA THE MATRIX BUILDER USES AS       *
010200*  PRECISE AS THE MATRIX BUILDER NEEDS, EVEN THOUGH THE PRINTED  *
010300*  SUMMARY VALUE IS ROUNDED TIGHTER.                             *
010400 01  WS-STRENGTH-WORK.
010500     05  WS-HOME-ATTACK         PIC 9(02)V9(06) VALUE 0.
010600     05  WS-HOME-DEFENSE        PIC 9(02)V9(06) VALUE 0.
010700     05  WS-AWAY-ATTACK         PIC 9(02)V9(06) VALUE 0.
010800     05  WS-AWAY-DEFENSE        PIC 9(02)V9(06) VALUE 0.
010900     05  WS-HOME-LAMBDA         PIC 9(02)V9(06) VALUE 0.
011000     05  WS-AWAY-LAMBDA         PIC 9(02)V9(06) VALUE 0.
011100     05  FILLER                 PIC X(04).
011200
011300*  SUMMARY RECORD - MATCHES THE MARKET-RESULT SUMMARY LAYOUT,   *
011400*  FOUR DECIMAL PLACES TO LINE UP WITH THE ZZ9.99 EDIT PICTURE   *
011500*  IN SUMMARY-DETAIL-LINE OVER IN CBP07RP.                       *
011600 01  WS-SUMMARY-VALUES.
011700     05  WS-HOME-EXPECTANCY     PIC 9(02)V9(04) VALUE 0.
011800     05  WS-AWAY-EXPECTANCY     PIC 9(02)V9(04) VALUE 0.
011900     05  WS-TOTAL-EXPECTANCY    PIC 9(02)V9(04) VALUE 0.
012000     05  WS-HOME-ATTACK-STR     PIC 9(02)V9(04) VALUE 0.
012100     05  WS-HOME-DEFENSE-STR    PIC 9(02)V9(04) VALUE 0.
012200     05  WS-AWAY-ATTACK-STR     PIC 9(02)V9(04) VALUE 0.
012300     05  WS-AWAY-DEFENSE-STR    PIC 9(02)V9(04) VALUE 0.
012400     05  FILLER                 PIC X(04).
012500
012600*  LABELS FOR THE SEVEN SUMMARY ROWS, PULLED BY SUB-K IN        *
012700*  2710-WRITE-SUMMARY-ROW - EXPECTANCIES FIRST, THEN THE FOUR   *
012800*  STRENGTH RATIOS, SAME ORDER AS THE EVALUATE IN THAT          *
012900*  PARAGRAPH PICKS THE VALUE TO GO WITH EACH LABEL.              *
013000 01  SUMMARY-LABELS-INFO.
013100     05  FILLER  PIC X(24)      VALUE 'HOME EXPECTED GOALS    '.
013200     05  FILLER  PIC X(24)      VALUE 'AWAY EXPECTED GOALS    '.
013300     05  FILLER  PIC X(24)      VALUE 'TOTAL EXPECTED GOALS   '.
013400     05  FILLER  PIC X(24)      VALUE 'HOME ATTACK STRENGTH   '.
013500     05  FILLER  PIC X(24)      VALUE 'HOME DEFENSE STRENGTH  '.
013600     05  FILLER  PIC X(24)      VALUE 'AWAY ATTACK STRENGTH   '.
013700     05  FILLER  PIC X(24)      VALUE 'AWAY DEFENSE STRENGTH  '.
013800*  REDEFINES THE SEVEN VALUE CLAUSES ABOVE AS AN OCCURS TABLE SO *
013900*  2710 CAN INDEX IT BY SUB-K INSTEAD OF AN EVALUATE.            *
014000 01  SUMMARY-LABELS-TABLE REDEFINES SUMMARY-LABELS-INFO.
014100     05  T-SUMMARY-LABEL        PIC X(24)       OCCURS 7.
014200
014300*  FACTORIAL LOOKUP, 0! THROUGH 8!, USED BY THE POISSON PMF  *
014400*  CALCULATION IN 2520/2525 - 0! AND 1! ARE BOTH 1, THEN EACH    *
014500*  ENTRY IS THE PRIOR ENTRY TIMES THE NEXT GOAL COUNT.  WIDENED  *
014600*  FROM 0!-5! TO 0!-8! BACK IN CR0455 WHEN THE MATRIX GREW TO    *
014700*  NINE GOAL COUNTS A SIDE.                                      *
014800 01  FACTORIAL-INFO.
014810*    0! AND 1! BOTH EQUAL 1 - THE FIRST TWO ROWS LOOK THE SAME. *
014900     05  FILLER  PIC 9(05) COMP VALUE 1.
015000     05  FILLER  PIC 9(05) COMP VALUE 1.
015100     05  FILLER  PIC 9(05) COMP VALUE 2.
015200     05  FILLER  PIC 9(05) COMP VALUE 6.
015300     05  FILLER  PIC 9(05) COMP VALUE 24.
015310*    5! ON UP - 9(05) WAS SIZED FOR 8! = 40320, THE LARGEST     *
015320*    VALUE THE TABLE WILL EVER HOLD.                            *
015400     05  FILLER  PIC 9(05) COMP VALUE 120.
015500     05  FILLER  PIC 9(05) COMP VALUE 720.
015600     05  FILLER  PIC 9(05) COMP VALUE 5040.
015700     05  FILLER  PIC 9(05) COMP VALUE 40320.
015800*  REDEFINES THE NINE VALUE CLAUSES ABOVE AS AN OCCURS TABLE SO  *
015900*  2520/2525 CAN DIVIDE BY T-FACTORIAL (SUB-K) DIRECTLY.          *
016000 01  FACTORIAL-TABLE REDEFINES FACTORIAL-INFO.
016100     05  T-FACTORIAL            PIC 9(05) COMP  OCCURS 9.
016200
016300*  THE FOUR OVER/UNDER LINES - 0.5, 1.5, 2.5 AND 3.5 GOALS - IN  *
016400*  THE ORDER 2600-COMPUTE-MARKETS WALKS THEM AND THE ORDER THE   *
016500*  MARKET TABLE PRINTS THEM IN.                                  *
016600 01  THRESHOLD-INFO.
016610*    HALF-GOAL LINES ONLY - A WHOLE-GOAL LINE WOULD LEAVE A TIED   *
016620*    SCORELINE WITH NO SIDE TO FALL ON, SAME AS ANY SOCCER BOARD.  *
016700     05  FILLER  PIC 9V9        VALUE 0.5.
016800     05  FILLER  PIC 9V9        VALUE 1.5.
016900     05  FILLER  PIC 9V9        VALUE 2.5.
017000     05  FILLER  PIC 9V9        VALUE 3.5.
017100*  REDEFINES THE FOUR VALUE CLAUSES ABOVE AS AN OCCURS TABLE SO  *
017200*  2610-COMPUTE-MARKET-ROW CAN INDEX IT BY SUB-T.                 *
017300 01  THRESHOLD-TABLE REDEFINES THRESHOLD-INFO.
017400     05  T-THRESHOLD             PIC 9V9        OCCURS 4.
017500
017600*  THE WHOLE-GOAL CUTOFF (FLOOR) THAT GOES WITH EACH THRESHOLD - *
017700*  UNDER 0.5 MEANS TOTAL GOALS OF 0 OR FEWER (CUTOFF 0), UNDER   *
017800*  3.5 MEANS TOTAL GOALS OF 3 OR FEWER (CUTOFF 3) - 2612-SUM-    *
017900*  UNDER-CELL TESTS A SCORELINE'S TOTAL GOALS AGAINST THIS       *
018000*  CUTOFF TO DECIDE IF THE CELL BELONGS IN THE UNDER SUM.        *
018100 01  THRESHOLD-LIMIT-INFO.
018200     05  FILLER  PIC 9(01) COMP VALUE 0.
018300     05  FILLER  PIC 9(01) COMP VALUE 1.
018400     05  FILLER  PIC 9(01) COMP VALUE 2.
018500     05  FILLER  PIC 9(01) COMP VALUE 3.
018600*  REDEFINES THE FOUR VALUE CLAUSES ABOVE AS AN OCCURS TABLE SO  *
018700*  2612-SUM-UNDER-CELL CAN INDEX IT BY SUB-T.                     *
018800 01  THRESHOLD-LIMIT-TABLE REDEFINES THRESHOLD-LIMIT-INFO.
018900     05  T-THRESHOLD-LIMIT       PIC 9(01) COMP OCCURS 4.
019000
019100*  POISSON PROBABILITY MASS VALUES, ONE ARRAY PER SIDE, GOALS  *
019200*  0 THROUGH 8, BUILT BY 2500-BUILD-POISSON-MATRIX.  EVERYTHING  *
019300*  BELOW CARRIES EIGHT DECIMAL PLACES SINCE THESE ARE THE        *
019400*  SMALLEST PROBABILITIES IN THE WHOLE ENGINE AND ROUNDING THEM  *
019500*  TOO EARLY WOULD THROW OFF EVERY MATRIX CELL BUILT FROM THEM.  *
019600 01  WS-POISSON-ENGINE.
019700     05  WS-LAMBDA-ARG          PIC 9(02)V9(06) VALUE 0.
019800*  SIGNED BECAUSE THE MACLAURIN SERIES TERM ALTERNATES SIGN      *
019900*  EVERY PASS (IT IS BUILT FROM -LAMBDA, NOT LAMBDA) EVEN        *
020000*  THOUGH THE FINAL SUMMED RESULT ALWAYS LANDS POSITIVE.         *
020100     05  WS-SERIES-TERM         PIC S9(02)V9(08) VALUE 0.
020200     05  WS-SERIES-SUM          PIC S9(02)V9(08) VALUE 0.
020300     05  WS-HOME-E-FACTOR       PIC 9(01)V9(08) VALUE 0.
020400     05  WS-AWAY-E-FACTOR       PIC 9(01)V9(08) VALUE 0.
020500*  RUNNING LAMBDA**K, BUILT BY REPEATED MULTIPLICATION IN        *
020600*  2520/2525 RATHER THAN AN EXPONENT OPERATOR - SIZED 9(04) SO   *
020700*  IT DOES NOT OVERFLOW BEFORE SUB-K REACHES THE TOP OF THE      *
020800*  GOAL RANGE ON A HIGH-LAMBDA MATCH.                            *
020900     05  WS-LAMBDA-POWER        PIC 9(04)V9(08) VALUE 0.
021000     05  WS-HOME-PMF            PIC 9(01)V9(08) OCCURS 9 VALUE 0.
021100     05  WS-AWAY-PMF            PIC 9(01)V9(08) OCCURS 9 VALUE 0.
021200     05  FILLER                 PIC X(04).
021300
021400*  THE SCORELINE MATRIX - ROW IS HOME GOALS 0-8, COLUMN IS     *
021500*  AWAY GOALS 0-8, ASSUMING THE TWO SIDES SCORE INDEPENDENTLY  *
021600*  OF ONE ANOTHER.  NINE BY NINE GIVES EIGHTY-ONE CELLS, ONE    *
021700*  FOR EVERY POSSIBLE SCORELINE FROM 0-0 THROUGH 8-8.            *
021800 01  WS-POISSON-MATRIX.
021900*    OUTER OCCURS IS INDEXED BY SUB-H (HOME GOALS 0-8).             *
022000     05  WS-MATRIX-ROW          OCCURS 9 TIMES.
022100*        INNER OCCURS IS INDEXED BY SUB-A (AWAY GOALS 0-8) - CELL   *
022200*        (H,A) HOLDS WS-HOME-PMF(H) TIMES WS-AWAY-PMF(A), BUILT BY  *
022300*        2500-BUILD-POISSON-MATRIX ONE CELL AT A TIME.              *
022400         10  WS-MATRIX-CELL     PIC 9(01)V9(08) OCCURS 9 VALUE 0.
022500
022600*  MARKET WORK AREA - ONE ROW PER THRESHOLD, MATCHES THE       *
022700*  MARKET-RESULT LAYOUT IN CBP07RP.  PROBABILITIES CARRY SIX     *
022800*  DECIMAL PLACES HERE (ROUNDED DOWN FROM THE EIGHT DECIMAL     *
022900*  ACCUMULATOR BELOW), ODDS CARRY TWO TO MATCH A MONEY PRICE.    *
023000 01  WS-MARKET-TABLE.
023100     05  WS-MARKET-ROW          OCCURS 4 TIMES.
023200*        COPY OF T-THRESHOLD FOR THIS ROW, KEPT HERE RATHER THAN   *
023300*        RE-INDEXING THE THRESHOLD TABLE EVERY TIME A LATER        *
023400*        PARAGRAPH NEEDS THE NUMBER - 2720 BUILDS THE PRINTED      *
023500*        "UNDER N.N" NAME FROM THIS COPY.                          *
023600         10  WS-THRESHOLD           PIC 9(01)V9(01).
023700*        UNDER/OVER PROBABILITIES AT SIX DECIMALS - WHAT ACTUALLY  *
023800*        PRINTS (MULTIPLIED BY 100) AFTER THE ROUNDED MOVE OUT OF   *
023900*        THE EIGHT-DECIMAL WS-UNDER-PROB-8 ACCUMULATOR.            *
024000         10  WS-UNDER-PROB          PIC 9(01)V9(06).
024100         10  WS-OVER-PROB           PIC 9(01)V9(06).
024200*        FAIR (NO-MARGIN) ODDS, THE STRAIGHT RECIPROCAL OF THE      *
024300*        PROBABILITY ABOVE - PRINTED FOR REFERENCE, NEVER USED AS   *
024400*        THE QUOTED PRICE.                                          *
024500         10  WS-UNDER-ODDS          PIC 9(04)V9(02).
024600         10  WS-OVER-ODDS           PIC 9(04)V9(02).
024700*        THE ACTUAL QUOTED PRICE AFTER THE MARGIN IS APPLIED -      *
024800*        WHAT GOES ON THE REPORT UNDER "UNDER+MARGIN"/"OVER+MARGIN".*
024900         10  WS-UNDER-ODDS-MARGIN   PIC 9(04)V9(02).
025000         10  WS-OVER-ODDS-MARGIN    PIC 9(04)V9(02).
025100*        SET TO '*' BY 2620 WHEN A ZERO PROBABILITY FORCED THE      *
025200*        ODDS TO THE 9999.99 CEILING RATHER THAN A TRUE RECIPROCAL. *
025300         10  WS-ODDS-FLAG           PIC X(01).
025400
025500*  MARGIN PERCENT FOR THIS MATCH, THE EIGHT-DECIMAL UNDER       *
025600*  PROBABILITY ACCUMULATOR 2611-SUM-UNDER-ROWS BUILDS BEFORE    *
025700*  IT IS ROUNDED DOWN INTO WS-UNDER-PROB ABOVE, A SPARE EIGHT   *
025800*  DECIMAL ODDS WORK FIELD, AND THE DISPLAY COPY OF THE         *
025900*  THRESHOLD USED TO BUILD THE "UNDER N.N" MARKET NAME.         *
026000 01  WS-MARGIN-WORK.
026100     05  WS-MARGIN-PCT          PIC 9(02)V9(02) VALUE 0.
026200     05  WS-UNDER-PROB-8        PIC 9(01)V9(08) VALUE 0.
026300     05  WS-FAIR-ODDS-8         PIC 9(04)V9(08) VALUE 0.
026400     05  WS-THRESHOLD-DISPLAY   PIC 9.9         VALUE 0.
026500     05  FILLER                 PIC X(04).
026600
026700*  ERROR MESSAGE TEXT, PULLED BY SUB-ERR WHEN A RECORD FAILS   *
026800*  EDITING IN 2100-EDIT-MATCH.  SIXTY CHARACTERS IS WIDE ENOUGH *
026900*  FOR A FULL SENTENCE EXPLAINING THE RULE WITHOUT TRUNCATION,  *
027000*  AND THE ROW ORDER HAS TO MATCH THE SUB-ERR VALUES THE EDIT    *
027100*  CHAIN MOVES (RULE 1 IN 2100 IS ROW 1 HERE, AND SO ON).        *
027200 01  ERR-MSG.
027210*    RULES 1-2 CHECK THE TWO MODE FLAGS THEMSELVES BEFORE ANY      *
027220*    MODE-SPECIFIC FIELD IS LOOKED AT.                             *
027300     05  FILLER  PIC X(60)      VALUE
027400         'INPUT-MODE MUST BE A (AVERAGES) OR T (TOTALS)'.
027500     05  FILLER  PIC X(60)      VALUE
027600         'LEAGUE-MODE MUST BE S (SIMPLE) OR D (DETAILED)'.
027610*    RULES 3-4 ARE THE MODE T GAMES-PLAYED DIVISORS 2200 NEEDS.    *
027700     05  FILLER  PIC X(60)      VALUE
027800         'HOME-GAMES MUST BE GREATER THAN ZERO FOR MODE T'.
027900     05  FILLER  PIC X(60)      VALUE
028000         'AWAY-GAMES MUST BE GREATER THAN ZERO FOR MODE T'.
028010*    RULES 5-7 ARE THE LEAGUE DIVISORS 2300 NEEDS - ONE FOR        *
028020*    SIMPLE MODE, TWO FOR DETAILED MODE'S SPLIT HOME/AWAY PAIR.    *
028100     05  FILLER  PIC X(60)      VALUE
028200         'LEAGUE-AVG MUST BE GREATER THAN ZERO FOR MODE S'.
028300     05  FILLER  PIC X(60)      VALUE
028400         'LEAGUE-HOME-FOR MUST BE GREATER THAN ZERO FOR MODE D'.
028500     05  FILLER  PIC X(60)      VALUE
028600         'LEAGUE-AWAY-FOR MUST BE GREATER THAN ZERO FOR MODE D'.
028610*    RULES 8-11 ARE THE FOUR MODE A AVERAGES THEMSELVES - WITH NO  *
028620*    GAMES COUNT TO DERIVE THEM FROM, EACH ONE HAS TO ARRIVE       *
028630*    ALREADY POPULATED AND GREATER THAN ZERO.                     *
028700     05  FILLER  PIC X(60)      VALUE
028800         'HOME-GF-AVG MUST BE GREATER THAN ZERO FOR MODE A'.
028900     05  FILLER  PIC X(60)      VALUE
029000         'HOME-GA-AVG MUST BE GREATER THAN ZERO FOR MODE A'.
029100     05  FILLER  PIC X(60)      VALUE
029200         'AWAY-GF-AVG MUST BE GREATER THAN ZERO FOR MODE A'.
029300     05  FILLER  PIC X(60)      VALUE
029400         'AWAY-GA-AVG MUST BE GREATER THAN ZERO FOR MODE A'.
029500*  REDEFINES THE ELEVEN VALUE CLAUSES ABOVE AS AN OCCURS TABLE   *
029600*  SO 2800-WRITE-ERROR-LINE CAN INDEX IT BY SUB-ERR.              *
029700 01  ERR-TABLE REDEFINES ERR-MSG.
029800     05  T-ERR-DESCRIP           PIC X(60)      OCCURS 11.
