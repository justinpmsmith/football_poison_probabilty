000100******************************************************************
000200*  CBP07RP  -  ANALYSIS-REPORT PRINT LINES                     *
000300*  ALL LINES ARE 132 CHARACTERS, MOVED INTO PRTLINE BEFORE THE  *
000400*  WRITE.  COPY THIS MEMBER INTO WORKING-STORAGE SECTION.       *
000500******************************************************************
000600*  PAGE HEADING - DATE, TITLE AND PAGE NUMBER.  WRITTEN BY       *
000700*  9200-REPORT-HEADINGS EVERY TIME A NEW PAGE STARTS, EITHER AT  *
000800*  OPEN OR WHEN A WRITE'S AT EOP FIRES ON THE LINAGE FOOTING.    *
000900 01  COMPANY-TITLE-LINE.
001000*    RUN DATE IS BROKEN INTO MM/DD/YYYY PIECES SO THE SLASHES CAN  *
001100*    BE HARD CODED AS FILLER - 1050-DERIVE-CENTURY IS WHAT PUTS    *
001200*    THE FOUR DIGIT CENTURY INTO O-YY.                             *
001300     05  FILLER                 PIC X(06) VALUE 'DATE: '.
001400     05  O-MM                   PIC 99.
001500     05  FILLER                 PIC X     VALUE '/'.
001600     05  O-DD                   PIC 99.
001700     05  FILLER                 PIC X     VALUE '/'.
001800     05  O-YY                   PIC 9(04).
001900     05  FILLER                 PIC X(40) VALUE SPACES.
002000*    REPORT NAME IS A LITERAL, NOT A MOVED FIELD - IT NEVER        *
002100*    CHANGES FROM RUN TO RUN SO THERE IS NOTHING TO CARRY IT.      *
002200     05  FILLER                 PIC X(29) VALUE
002300                                 'FOOTBALL MATCH ODDS ANALYSIS'.
002400     05  FILLER                 PIC X(39) VALUE SPACES.
002500*    PAGE NUMBER IS Z9 RATHER THAN 99 SO PAGE ONE PRINTS "1", NOT  *
002600*    A LEADING ZERO - THIS REPORT DOES NOT EXPECT TO RUN LONG      *
002700*    ENOUGH FOR A SUPPRESSED ZERO TO LOOK ODD.                     *
002800     05  FILLER                 PIC X(06) VALUE 'PAGE: '.
002900     05  O-PCTR                 PIC Z9.
003000
003100*  PROGRAM / DIVISION IDENTIFICATION LINE - PRINTS UNDER THE     *
003200*  TITLE LINE SO A READER CAN TELL WHICH JOB AND WHICH BUSINESS  *
003300*  AREA PRODUCED THE PAGE.                                       *
003400 01  DIVISION-LINE.
003500     05  FILLER                 PIC X(08) VALUE 'COBLSC07'.
003600     05  FILLER                 PIC X(48) VALUE SPACES.
003700     05  FILLER                 PIC X(09) VALUE '  TRADING'.
003800     05  FILLER                 PIC X(09) VALUE ' DIVISION'.
003900     05  FILLER                 PIC X(58) VALUE SPACES.
004000
004100*  THIRD HEADING LINE, CENTERED, NAMES THE REPORT ITSELF.        *
004200 01  REPORT-TITLE-LINE.
004300     05  FILLER                 PIC X(60) VALUE SPACES.
004400     05  FILLER                 PIC X(22) VALUE
004500                                 'MATCH ANALYSIS REPORT'.
004600     05  FILLER                 PIC X(50) VALUE SPACES.
004700
004800*  ONE BLANK LINE, USED BETWEEN BLOCKS AND BEFORE THE GRAND      *
004900*  TOTALS - ALL FILLER SINCE THERE IS NOTHING TO MOVE INTO IT.   *
005000 01  BLANK-LINE.
005100     05  FILLER                 PIC X(132) VALUE SPACES.
005200
005300*  MATCH HEADER - ONE PER MATCH, FORMAT MATCH XXXXXXXX MODE A/S *
005400*  THE SLASH BETWEEN THE TWO MODE FLAGS LETS A READER SEE AT A   *
005500*  GLANCE WHETHER THE MATCH WAS PRICED FROM AVERAGES OR TOTALS   *
005600*  AND WHETHER THE SIMPLE OR DETAILED LEAGUE DIVISOR WAS USED.   *
005700 01  MATCH-HEADER-LINE.
005800*    MATCH ID IS CARRIED STRAIGHT FROM I-MATCH-ID WITH NO EDITING  *
005900*    OF ITS OWN - WHATEVER KEY THE CALLER SUPPLIED PRINTS AS IS.   *
006000     05  FILLER                 PIC X(06) VALUE 'MATCH '.
006100     05  O-MATCH-ID             PIC X(08).
006200     05  FILLER                 PIC X(02) VALUE SPACES.
006300*    MODE FLAGS ECHO I-INPUT-MODE AND I-LEAGUE-MODE VERBATIM SO A  *
006400*    READER CAN RECONCILE THE PRINTED NUMBERS AGAINST THE RIGHT    *
006500*    BRANCH OF 2200/2300 WITHOUT GOING BACK TO THE INPUT RECORD.   *
006600     05  FILLER                 PIC X(05) VALUE 'MODE '.
006700     05  O-INPUT-MODE           PIC X(01).
006800     05  FILLER                 PIC X     VALUE '/'.
006900     05  O-LEAGUE-MODE          PIC X(01).
007000     05  FILLER                 PIC X(108) VALUE SPACES.
007100
007200*  SUMMARY BLOCK - SEVEN ROWS, ONE PER METRIC, LABEL PULLED    *
007300*  FROM SUMMARY-LABELS-TABLE IN CBP07WK.  THE VALUE PICTURE IS   *
007400*  ZZ9.99 SO A SMALL STRENGTH RATIO PRINTS WITHOUT LEADING       *
007500*  ZEROES WHILE STILL LINING UP ON THE DECIMAL POINT.            *
007600 01  SUMMARY-DETAIL-LINE.
007700     05  FILLER                 PIC X(04) VALUE SPACES.
007800*    LABEL WIDTH OF 24 WAS PICKED TO FIT THE LONGEST OF THE SEVEN  *
007900*    LABELS IN T-SUMMARY-LABEL ("AWAY EXPECTED GOALS") WITH ROOM   *
008000*    TO SPARE - SHORTER LABELS JUST TRAIL OFF IN BLANKS.           *
008100     05  O-SUMMARY-LABEL        PIC X(24).
008200     05  FILLER                 PIC X(06) VALUE SPACES.
008300*    ZZ9.99 SUPPRESSES LEADING ZEROES ON A STRENGTH RATIO BUT      *
008400*    STILL LINES UP EVERY ROW'S DECIMAL POINT IN THE SAME COLUMN.  *
008500     05  O-SUMMARY-VALUE        PIC ZZ9.99.
008600     05  FILLER                 PIC X(92) VALUE SPACES.
008700
008800*  MARKET TABLE HEADING - SIX COLUMNS, SEE 2700-WRITE-MATCH-   *
008900*  REPORT FOR THE DETAIL LINE THAT LINES UP UNDER IT.  COLUMN    *
009000*  SPACING WAS CORRECTED UNDER CR0790 AFTER THE DETAIL LINE'S    *
009100*  ODDS COLUMNS DRIFTED OUT FROM UNDER THEIR OWN HEADINGS.       *
009200 01  MARKET-HEADING-LINE.
009300*    LEFT MARGIN, SAME FOUR SPACES THE DETAIL LINE INDENTS BY.  *
009400     05  FILLER                 PIC X(04) VALUE SPACES.
009500     05  FILLER                 PIC X(12) VALUE 'MARKET'.
009600     05  FILLER                 PIC X(04) VALUE SPACES.
009700*    UNDER PROBABILITY COLUMN HEADING.                           *
009800     05  FILLER                 PIC X(11) VALUE 'UNDER PROB'.
009900     05  FILLER                 PIC X(04) VALUE SPACES.
010000*    NO-MARGIN FAIR ODDS ON THE UNDER SIDE ONLY.                 *
010100     05  FILLER                 PIC X(10) VALUE 'FAIR UNDER'.
010200     05  FILLER                 PIC X(04) VALUE SPACES.
010300*    THE PRICE THAT ACTUALLY GOES ON THE REPORT FOR UNDER.        *
010400     05  FILLER                 PIC X(12) VALUE 'UNDER+MARGIN'.
010500     05  FILLER                 PIC X(04) VALUE SPACES.
010600*    OVER PROBABILITY COLUMN HEADING.                            *
010700     05  FILLER                 PIC X(10) VALUE 'OVER PROB'.
010800     05  FILLER                 PIC X(04) VALUE SPACES.
010900*    THE PRICE THAT ACTUALLY GOES ON THE REPORT FOR OVER.         *
011000     05  FILLER                 PIC X(11) VALUE 'OVER+MARGIN'.
011100*    RIGHT MARGIN PAD OUT TO THE FULL 132 CHARACTERS.             *
011200     05  FILLER                 PIC X(42) VALUE SPACES.
011300
011400*  MARKET TABLE DETAIL - ONE ROW PER THRESHOLD (0.5/1.5/2.5/3.5) *
011500*  THE FLAG COLUMN CARRIES '*' WHEN A PROBABILITY OF ZERO FORCED *
011600*  THE ODDS TO THE MAXIMUM REPRESENTABLE VALUE - SEE 2620.  THE  *
011700*  PROBABILITY COLUMNS ARE PRINTED AS PERCENTAGES (MULTIPLIED    *
011800*  BY 100 IN 2720) SO THE PERCENT SIGN FILLER FOLLOWS EACH ONE.  *
011900 01  MARKET-DETAIL-LINE.
012000     05  FILLER                 PIC X(04) VALUE SPACES.
012100*    "UNDER N.N" BUILT BY 2720-WRITE-MARKET-ROW'S STRING INTO    *
012200*    THIS FIELD - NOT A FILLER SINCE THE THRESHOLD CHANGES ROW   *
012300*    TO ROW.                                                      *
012400     05  O-MARKET-NAME          PIC X(12).
012500     05  FILLER                 PIC X(04) VALUE SPACES.
012600*    UNDER PROBABILITY, MULTIPLIED BY 100 IN 2720 SO THE PERCENT  *
012700*    SIGN BELOW READS CORRECTLY.                                  *
012800     05  O-UNDER-PROB-PCT       PIC ZZ9.99.
012900     05  FILLER                 PIC X     VALUE '%'.
012910*    TWO FOUR-BYTE SPACERS KEEP THE PERCENT SIGN CLEAR OF THE     *
012920*    FAIR ODDS COLUMN - ONE ALONE LEFT THE HEADINGS CROWDED.      *
013000     05  FILLER                 PIC X(04) VALUE SPACES.
013100     05  FILLER                 PIC X(04) VALUE SPACES.
013200*    FAIR (NO-MARGIN) ODDS, PRINTED FOR REFERENCE ONLY.           *
013300     05  O-FAIR-UNDER-ODDS      PIC ZZ9.99.
013310*    SAME DOUBLE SPACER PATTERN AHEAD OF THE MARGINED PRICE.      *
013400     05  FILLER                 PIC X(04) VALUE SPACES.
013500     05  FILLER                 PIC X(04) VALUE SPACES.
013600*    THE MARGINED UNDER PRICE AND ITS OVERFLOW FLAG - THE FLAG    *
013700*    SITS RIGHT AGAINST THE ODDS SO A '*' READS AS A FOOTNOTE     *
013800*    ON THAT PRICE RATHER THAN A SEPARATE COLUMN.                 *
013900     05  O-UNDER-ODDS-MARGIN    PIC ZZ9.99.
014000     05  O-UNDER-FLAG           PIC X.
014100     05  FILLER                 PIC X(05) VALUE SPACES.
014200     05  FILLER                 PIC X(04) VALUE SPACES.
014300*    OVER PROBABILITY, SAME TREATMENT AS THE UNDER PROBABILITY.  *
014400     05  O-OVER-PROB-PCT        PIC ZZ9.99.
014500     05  FILLER                 PIC X     VALUE '%'.
014600     05  FILLER                 PIC X(03) VALUE SPACES.
014700     05  FILLER                 PIC X(04) VALUE SPACES.
014800*    THE MARGINED OVER PRICE AND ITS OVERFLOW FLAG.               *
014900     05  O-OVER-ODDS-MARGIN     PIC ZZ9.99.
015000     05  O-OVER-FLAG            PIC X.
015100     05  FILLER                 PIC X(04) VALUE SPACES.
015200     05  FILLER                 PIC X(42) VALUE SPACES.
015300
015400*  ERROR LINE - WRITTEN IN PLACE OF THE SUMMARY/MARKET BLOCK   *
015500*  WHEN 2100-EDIT-MATCH REJECTS THE RECORD.  THE DESCRIPTION     *
015600*  COLUMN IS SIXTY CHARACTERS WIDE TO MATCH T-ERR-DESCRIP IN     *
015700*  CBP07WK, WHICH IS WHAT 2800-WRITE-ERROR-LINE MOVES INTO IT.   *
015800 01  ERROR-DETAIL-LINE.
015900*    SAME MATCH ID FIELD AS THE HEADER LINE ABOVE - A REJECTED     *
016000*    MATCH STILL PRINTS ITS OWN ID SO IT CAN BE TRACED BACK TO     *
016100*    THE SOURCE RECORD ON THE INPUT FILE.                          *
016200     05  FILLER                 PIC X(06) VALUE 'ERROR '.
016300     05  O-ERR-MATCH-ID         PIC X(08).
016400     05  FILLER                 PIC X(02) VALUE SPACES.
016500*    SIXTY BYTES IS WIDE ENOUGH TO HOLD THE LONGEST MESSAGE IN     *
016600*    THE ERR-TABLE REDEFINITION OF ERR-MSG IN CBP07WK WITHOUT      *
016700*    TRUNCATING A WORD.                                            *
016800     05  O-ERR-DESCRIP          PIC X(60).
016900     05  FILLER                 PIC X(56) VALUE SPACES.
017000
017100*  END OF RUN CONTROL TOTALS  *
017200*  READ SHOULD ALWAYS EQUAL PROCESSED PLUS REJECTED - THE LINE   *
017300*  WAS WIDENED TO SIX DIGITS UNDER CR0744 WHEN MONTHLY VOLUME    *
017400*  OUTGREW THE ORIGINAL FOUR DIGIT PICTURE.                      *
017500 01  GRAND-TOTAL-LINE.
017600*    COUNT OF EVERY RECORD READ OFF MATCH-IN, GOOD OR BAD.       *
017700     05  FILLER                 PIC X(15) VALUE 'RECORDS READ:'.
017800     05  O-GT-READ              PIC ZZZ,ZZ9.
017900     05  FILLER                 PIC X(06) VALUE SPACES.
017910*    SAME SIX DIGIT, COMMA EDITED PICTURE ON ALL THREE COUNTERS   *
017920*    SO THE THREE FIGURES LINE UP COLUMN FOR COLUMN ON THE PAGE.  *
018000*    COUNT OF RECORDS THAT CLEARED THE EDIT CHAIN AND GOT A      *
018100*    FULL SUMMARY/MARKET BLOCK PRINTED FOR THEM.                  *
018200     05  FILLER                 PIC X(20) VALUE
018300                                 'RECORDS PROCESSED:'.
018400     05  O-GT-PROCESSED         PIC ZZZ,ZZ9.
018500     05  FILLER                 PIC X(06) VALUE SPACES.
018600*    COUNT OF RECORDS THAT FAILED THE EDIT CHAIN AND WENT TO THE *
018700*    ERROR REPORT INSTEAD - READ SHOULD ALWAYS EQUAL PROCESSED   *
018800*    PLUS REJECTED.                                               *
018900     05  FILLER                 PIC X(19) VALUE
019000                                 'RECORDS REJECTED:'.
019100     05  O-GT-REJECTED          PIC ZZZ,ZZ9.
019200     05  FILLER                 PIC X(45) VALUE SPACES.
